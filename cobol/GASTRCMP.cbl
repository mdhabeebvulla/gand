000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GASTRCMP.
000300 AUTHOR. R B HALVORSEN.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/18/90.
000600 DATE-COMPILED. 06/18/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CASE-INSENSITIVE, TRIM-INSENSITIVE STRING EQUALITY
001300*          TEST FOR THE RULE ENGINE'S EQ/NEQ/IN/NOT_IN
001400*          OPERATORS.  A VALUE OF TRUE/FALSE (ANY CASE) IS
001500*          TREATED AS EQUIVALENT TO THE FLAG Y/N ON EITHER SIDE
001600*          OF THE COMPARE, SO A RULE WRITTEN AGAINST A BOOLEAN
001700*          CONTEXT FIELD CAN SAY EITHER "true" OR "Y".
001800*
001900*          GAEVAL CALLS THIS ONCE PER CANDIDATE VALUE - FOR THE
002000*          in/not_in OPERATORS IT IS CALLED IN A LOOP OVER THE
002100*          CND-VALUE TABLE UNTIL A MATCH IS FOUND OR THE TABLE
002200*          IS EXHAUSTED.
002300*
002400******************************************************************
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    06/18/90  RBH  0000  ORIGINAL CODING AS A GENERIC CASE-FOLDED
002900*                         FIELD-COMPARE CALLABLE, WRITTEN FOR THE
003000*                         OLD PCTPROC REIMBURSEMENT LOOKUP SO THE
003100*                         PERCENT-CODE MATCH DIDN'T CARE ABOUT CASE.
003200*    02/09/98  TGD  0220  Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                         PROGRAM, NOTHING TO CONVERT.
003400*    11/20/01  PDK  0310  RETIRED THE PCTPROC CALLING SHAPE (SQL
003500*                         REMOVED, RULES-FILE IS A FLAT FILE) AND
003600*                         REBUILT AS THE G&A RULE ENGINE'S EQ/NEQ/
003700*                         IN/NOT_IN COMPARE CALLABLE.  RENAMED
003800*                         FROM PCTPROC.
003900*    04/02/03  PDK  0347  ADDED THE TRUE/FALSE <-> Y/N EQUIVALENCE
004000*                         REQUIRED BY THE EQ OPERATOR SPEC.
004100*    02/09/04  CLH  0361  WIDENED BOTH COMPARE FIELDS TO 30 BYTES
004200*                         SO A FEHBP ADDRESS LINE FITS WHOLE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005320 77  WS-LEAD-SPACE-A             PIC 9(02) COMP VALUE ZERO.
005330 77  WS-LEAD-SPACE-B             PIC 9(02) COMP VALUE ZERO.
005340 77  WS-START-A                  PIC 9(02) COMP VALUE ZERO.
005350 77  WS-START-B                  PIC 9(02) COMP VALUE ZERO.
005360*
005400 01  MISC-FIELDS.
005500     05  WS-NORM-A               PIC X(30).
005600     05  WS-NORM-B               PIC X(30).
005660     05  FILLER                  PIC X(02).
005700*
005800 LINKAGE SECTION.
005900 01  GA-CMP-REC.
006000     05  CMP-VALUE-A             PIC X(30).
006100     05  CMP-VALUE-B             PIC X(30).
006150     05  FILLER                  PIC X(01).
006200 01  CMP-RESULT                  PIC X(01).
006300     88  CMP-EQUAL                   VALUE "Y".
006400     88  CMP-NOT-EQUAL               VALUE "N".
006500*
006600 PROCEDURE DIVISION USING GA-CMP-REC, CMP-RESULT.
006700 000-MAINLINE.
006750     MOVE CMP-VALUE-A TO WS-NORM-A.
006760     MOVE CMP-VALUE-B TO WS-NORM-B.
006800     INSPECT WS-NORM-A CONVERTING
006850         "abcdefghijklmnopqrstuvwxyz" TO
006870         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007000     INSPECT WS-NORM-B CONVERTING
007050         "abcdefghijklmnopqrstuvwxyz" TO
007070         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200     PERFORM 100-APPLY-BOOL-EQUIV.
007250     PERFORM 200-STRIP-LEADING-SPACES.
007300*
007400     IF WS-NORM-A = WS-NORM-B
007500         MOVE "Y" TO CMP-RESULT
007600     ELSE
007700         MOVE "N" TO CMP-RESULT.
007800     GOBACK.
007900*
008000 100-APPLY-BOOL-EQUIV.
008100     IF WS-NORM-A = "TRUE"
008200         MOVE "Y" TO WS-NORM-A
008300     ELSE
008400     IF WS-NORM-A = "FALSE"
008500         MOVE "N" TO WS-NORM-A.
008600*
008700     IF WS-NORM-B = "TRUE"
008800         MOVE "Y" TO WS-NORM-B
008900     ELSE
009000     IF WS-NORM-B = "FALSE"
009100         MOVE "N" TO WS-NORM-B.
009200 100-EXIT.
009300     EXIT.
009350*
009400 200-STRIP-LEADING-SPACES.
009410*    A RULE WRITTEN WITH A LEADING BLANK IN ITS CONDITION VALUE
009420*    SHOULD STILL MATCH - SHIFT BOTH SIDES LEFT PAST ANY LEADING
009430*    SPACES BEFORE THE FINAL COMPARE.
009440     MOVE ZERO TO WS-LEAD-SPACE-A, WS-LEAD-SPACE-B.
009450     INSPECT WS-NORM-A TALLYING WS-LEAD-SPACE-A FOR LEADING SPACE.
009460     INSPECT WS-NORM-B TALLYING WS-LEAD-SPACE-B FOR LEADING SPACE.
009470     IF WS-LEAD-SPACE-A > ZERO AND WS-LEAD-SPACE-A < 30
009480         COMPUTE WS-START-A = WS-LEAD-SPACE-A + 1
009490         MOVE WS-NORM-A(WS-START-A:) TO WS-NORM-A.
009500     IF WS-LEAD-SPACE-B > ZERO AND WS-LEAD-SPACE-B < 30
009510         COMPUTE WS-START-B = WS-LEAD-SPACE-B + 1
009520         MOVE WS-NORM-B(WS-START-B:) TO WS-NORM-B.
009600 200-EXIT.
009610     EXIT.
