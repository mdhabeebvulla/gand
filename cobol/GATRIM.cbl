000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GATRIM.
000300 AUTHOR.  R B HALVORSEN.
000400 INSTALLATION.  COBOL DEV Center.
000500 DATE-WRITTEN.  01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE EFFECTIVE (TRAILING-SPACE-TRIMMED) LENGTH
001300*          OF A TEXT FIELD.  CALLED BY THE G&A MESSAGE RESOLVER
001400*          WHEN IT ASSEMBLES A RENDERED MESSAGE LINE FROM
001500*          CONTEXT AND DATA-SOURCE FIELD VALUES, SO TRAILING
001600*          PAD ON A PIC X FIELD DOES NOT LEAVE GAPS IN THE
001700*          SUBSTITUTED TEXT.
001800*
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    01/01/08  RBH  0000  ORIGINAL CODING - LIFTED FROM THE OLD
002400*                         PATIENT-COMMENT LENGTH CHECK IN DALYEDIT
002500*                         SO IT COULD BE SHARED.
002600*    09/10/08  RBH  0114  TEXT1 WAS 255 BYTES, WIDENED CALLERS
002700*                         STILL PASS LESS - NO CHANGE NEEDED HERE.
003000*    07/18/09  CLH  0309  ADAPTED FOR THE G&A INSTRUCTION ENGINE -
003100*                         RENAMED FROM STRLTH, NO LOGIC CHANGE.
003200*    04/11/11  CLH  0340  ADDED GUARD FOR AN ALL-SPACE INPUT SO
003300*                         RETURN-LTH COMES BACK ZERO INSTEAD OF
003400*                         GOING NEGATIVE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 WORKING-STORAGE SECTION.
004550 77  L                           PIC S9(4) COMP VALUE ZERO.
004560*
004600 01  MISC-FIELDS.
004800     05  TEMP-TXT                PIC X(254).
004850     05  FILLER                  PIC X(01).
004900*
005000 LINKAGE SECTION.
005100 01  TEXT1                       PIC X(255).
005200 01  RETURN-LTH                  PIC S9(4).
005300*
005400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005500 000-COMPUTE-LENGTH.
005600     MOVE 0 TO L.
005700     MOVE ZERO TO RETURN-LTH.
005800     IF TEXT1 = SPACES
005900         GO TO 000-EXIT.
006000*
006100     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
006200     INSPECT TEMP-TXT
006300               REPLACING ALL LOW-VALUES BY SPACES.
006400     INSPECT TEMP-TXT
006500                    TALLYING L FOR LEADING SPACES.
006600     COMPUTE L = LENGTH OF TEXT1 - L.
006700     ADD L TO RETURN-LTH.
006800 000-EXIT.
006900     GOBACK.
