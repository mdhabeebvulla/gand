000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GAEXTRCT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/14/92.
000600 DATE-COMPILED. 08/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE KEYWORD CONTEXT EXTRACTOR FOR THE
001300*          GRIEVANCE AND APPEALS (G&A) INSTRUCTION ENGINE.  IT
001400*          READS FREE-TEXT REQUEST RECORDS - A MEMBER'S OR
001500*          BROKER'S QUESTION TYPED IN AT INTAKE, BEFORE ANY
001600*          MEMBER-CONTEXT FIELDS EXIST FOR IT - AND BUILDS A
001700*          MEMBER-CONTEXT RECORD BY SCANNING THE TEXT FOR A FIXED
001800*          SET OF KEYWORDS.  THE OUTPUT FEEDS GAEVAL THE SAME WAY
001900*          A FRONT-END-SUPPLIED CONTEXT RECORD WOULD.
002000*
002100*          THE SCAN IS CASE-INSENSITIVE AND LOOKS FOR SUBSTRINGS
002200*          ONLY - IT DOES NOT PARSE ENGLISH.  WHERE MORE THAN ONE
002300*          KEYWORD COULD APPLY, THE ORDER TESTED BELOW IS THE
002400*          ORDER THAT WINS - SEE THE G&A KEYWORD MAP IN THE
002500*          PROJECT REQUIREMENTS BINDER.
002600*
002700******************************************************************
002800*
002900               INPUT FILE    - DDS0001.GAREQ  (FREE-TEXT REQUESTS)
003000               OUTPUT FILE   - DDS0001.GACTX  (MEMBER CONTEXTS)
003100               DUMP FILE     - SYSOUT
003200*
003300******************************************************************
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    08/14/92  JS   0000  ORIGINAL CODING, AS PATSRCH - SEARCHED
003800*                         THE EQUIPMENT CATALOG TABLE FOR DAILY
003900*                         TREATMENT RECORDS COMING OFF THE SORT.
004000*    03/02/94  JS   0061  ADDED THE EARLY-EXIT WHEN THE EQUIPMENT
004100*                         ID ON THE CURRENT ROW WAS BLANK.
004200*    02/09/98  TGD  0220  Y2K REVIEW - NO DATE-BEARING FIELDS ON
004300*                         THE SEARCH RECORD ITSELF.  WS-DATE ON
004400*                         THE TRACE LINE STILL 2-DIGIT - NOTED.
004500*    11/14/01  CLH  0309  RETIRED THE EQUIPMENT-COST SEARCH AND
004600*                         REBUILT THIS MODULE AS THE G&A KEYWORD
004700*                         CONTEXT EXTRACTOR.  RENAMED FROM
004800*                         PATSRCH.  KEPT THE LOAD-TABLE-THEN-SCAN
004900*                         SHAPE, REPLACING THE EQUIPMENT TABLE
005000*                         WITH THE STATE-NAME KEYWORD TABLE.
005100*    12/10/01  CLH  0312  ADDED THE CUSTOMER-TYPE, ACCOUNT-TYPE
005200*                         AND FUNDING KEYWORD SCANS.
005300*    01/22/02  CLH  0316  ADDED THE EXPEDITED AND WRITTEN/VERBAL
005400*                         KEYWORD SCANS.
005500*    02/14/02  CLH  0317  ADDED THE REQUEST-TYPE SCAN (APPEAL VS
005600*                         GRIEVANCE VS BOTH).
005700*    06/02/04  PDK  0341  STATE SCAN NOW ALSO MATCHES A STANDALONE
005800*                         TWO-LETTER STATE CODE SURROUNDED BY
005900*                         SPACES WHEN NO STATE NAME IS FOUND.
006000*    03/11/05  PDK  0384  FACTORED THE REPEATED INSPECT/TALLY
006100*                         LOGIC OUT TO A SINGLE 900-TEXT-CONTAINS
006200*                         SUBROUTINE - TOO MANY COPIES OF THE SAME
006300*                         FOUR LINES WERE DRIFTING OUT OF SYNC.
006350*    08/06/06  PDK  0401  DROPPED THE UNUSED ACCEPT-FROM-DATE AND
006360*                         ITS YY/MM/DD BREAKOUT - THIS PROGRAM
006370*                         WRITES NO REPORT AND NEVER NEEDED TODAY'S
006380*                         DATE.  ADDED A RUN-CONTROL COUNT OF
006390*                         REQUEST AND CONTEXT RECORDS WHOSE ID IS
006395*                         NOT NUMERIC, DISPLAYED AT JOB END.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700*
007800     SELECT REQUEST-FILE
007900     ASSIGN TO UT-S-GAREQ
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS RQCODE.
008200*
008300     SELECT CONTEXT-FILE
008400     ASSIGN TO UT-S-GACTX
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS CXCODE.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                  PIC X(130).
009700*
009800 FD  REQUEST-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 209 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS GA-REQUEST-REC.
010400     COPY GAREQ.
010500*
010600 FD  CONTEXT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 95 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS GA-MEMBER-CONTEXT.
011200     COPY GACTX.
011300*
011400 WORKING-STORAGE SECTION.
011500 01  FILE-STATUS-CODES.
011600     05  RQCODE                  PIC X(02).
011700         88  RQ-CODE-READ            VALUE SPACES.
011800         88  RQ-NO-MORE-DATA         VALUE "10".
011900     05  CXCODE                  PIC X(02).
012000         88  CX-CODE-WRITE           VALUE SPACES.
012100*
012800******************************************************************
012900*    STATE-NAME KEYWORD TABLE - LOADED IN 050-BUILD-STATE-TABLE  *
013000*    BELOW, NOT READ FROM A FILE.  THE TWELVE STATES ARE THE     *
013100*    ONES NAMED EXPLICITLY IN THE G&A KEYWORD MAP; ANYTHING ELSE *
013200*    FALLS THROUGH UNRECOGNIZED UNLESS A STANDALONE CODE MATCHES.*
013300******************************************************************
013400 01  WS-STATE-TABLE.
013500     05  WS-STATE-ENTRY OCCURS 12 TIMES INDEXED BY WS-ST-IDX.
013600         10  WS-STATE-NAME       PIC X(14).
013700         10  WS-STATE-CODE       PIC X(02).
013800         10  WS-STATE-NAME-LEN   PIC 9(02) COMP.
013900 01  WS-STATE-ENTRY-ALT REDEFINES WS-STATE-TABLE.
014000     05  WS-STATE-ENTRY-BLOB OCCURS 12 TIMES
014100                   INDEXED BY WS-ST-ALT-IDX   PIC X(18).
014200*
014300 01  WS-SCAN-WORK.
014400     05  WS-SCAN-TEXT            PIC X(200).
014500     05  WS-PADDED-TEXT          PIC X(201).
014600     05  WS-CODE-PATTERN         PIC X(04).
014700*
014750 77  WS-MATCH-TALLY              PIC 9(03) COMP VALUE ZERO.
014780*
014800 01  WS-SEARCH-WORK.
014900     05  WS-SEARCH-LITERAL       PIC X(30).
015000     05  WS-SEARCH-LEN           PIC 9(02) COMP.
015200     05  WS-FOUND-SW             PIC X(01).
015300         88  WS-TEXT-FOUND           VALUE "Y".
015400         88  WS-TEXT-NOT-FOUND       VALUE "N".
015500*
015520 77  MORE-REQUEST-SW             PIC X(01) VALUE "Y".
015540     88  NO-MORE-REQUEST-RECS        VALUE "N".
015560*
015600 01  FLAGS-AND-SWITCHES.
015900     05  WS-STATE-FOUND-SW       PIC X(01).
016000         88  WS-STATE-FOUND          VALUE "Y".
016100     05  WS-APPEAL-SW            PIC X(01).
016200     05  WS-GRIEVANCE-SW         PIC X(01).
016300*
016350 77  WS-BAD-ID-COUNT             PIC S9(07) COMP VALUE ZERO.
016360 77  WS-BAD-CTX-ID-COUNT         PIC S9(07) COMP VALUE ZERO.
016380*
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  RECORDS-READ            PIC S9(07) COMP.
016600     05  RECORDS-WRITTEN         PIC S9(07) COMP.
016700*
016800 COPY GAABND.
016900*
017000******************************************************************
017100*    WORKING COPY OF THE MEMBER-CONTEXT RECORD, BUILT UP FIELD BY*
017200*    FIELD DURING THE SCAN AND MOVED TO THE FD RECORD ONLY WHEN  *
017300*    IT IS COMPLETE - SAME PATTERN GAEVAL USES FOR ITS RESULT    *
017400*    RECORD.                                                    *
017500******************************************************************
017600 COPY GACTX REPLACING GA-MEMBER-CONTEXT BY WS-CONTEXT-OUT.
017700*
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100         UNTIL NO-MORE-REQUEST-RECS.
018200     PERFORM 900-CLEANUP THRU 900-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500*
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800     DISPLAY "******** BEGIN JOB GAEXTRCT ********".
019000     PERFORM 040-CLEAR-STATE-TABLE THRU 040-EXIT.
019100     PERFORM 050-BUILD-STATE-TABLE THRU 050-EXIT.
019200     OPEN INPUT REQUEST-FILE.
019300     OPEN OUTPUT CONTEXT-FILE, SYSOUT.
019400     IF RQCODE NOT = SPACES
019500         MOVE "BAD OPEN STATUS ON REQUEST-FILE" TO ABEND-REASON
019600         MOVE RQCODE TO ACTUAL-VAL
019700         GO TO 1000-ABEND-RTN.
019800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019900     MOVE "Y" TO MORE-REQUEST-SW.
020000     READ REQUEST-FILE
020100         AT END
020200         MOVE "N" TO MORE-REQUEST-SW
020300         GO TO 000-EXIT
020400     END-READ.
020500     ADD +1 TO RECORDS-READ.
020600 000-EXIT.
020700     EXIT.
020800*
020900 040-CLEAR-STATE-TABLE.
021000     MOVE "040-CLEAR-STATE-TABLE" TO PARA-NAME.
021100     PERFORM 041-CLEAR-ONE-ENTRY THRU 041-EXIT
021200         VARYING WS-ST-ALT-IDX FROM 1 BY 1
021300         UNTIL WS-ST-ALT-IDX > 12.
021400 040-EXIT.
021500     EXIT.
021600*
021700 041-CLEAR-ONE-ENTRY.
021800     MOVE SPACES TO WS-STATE-ENTRY-BLOB(WS-ST-ALT-IDX).
021900 041-EXIT.
022000     EXIT.
022100*
022200 050-BUILD-STATE-TABLE.
022300     MOVE "050-BUILD-STATE-TABLE" TO PARA-NAME.
022400     MOVE "VIRGINIA"     TO WS-STATE-NAME(1).
022500     MOVE "VA"           TO WS-STATE-CODE(1).
022600     MOVE 08             TO WS-STATE-NAME-LEN(1).
022700     MOVE "CALIFORNIA"   TO WS-STATE-NAME(2).
022800     MOVE "CA"           TO WS-STATE-CODE(2).
022900     MOVE 10             TO WS-STATE-NAME-LEN(2).
023000     MOVE "NEVADA"       TO WS-STATE-NAME(3).
023100     MOVE "NV"           TO WS-STATE-CODE(3).
023200     MOVE 06             TO WS-STATE-NAME-LEN(3).
023300     MOVE "GEORGIA"      TO WS-STATE-NAME(4).
023400     MOVE "GA"           TO WS-STATE-CODE(4).
023500     MOVE 07             TO WS-STATE-NAME-LEN(4).
023600     MOVE "MISSOURI"     TO WS-STATE-NAME(5).
023700     MOVE "MO"           TO WS-STATE-CODE(5).
023800     MOVE 08             TO WS-STATE-NAME-LEN(5).
023900     MOVE "COLORADO"     TO WS-STATE-NAME(6).
024000     MOVE "CO"           TO WS-STATE-CODE(6).
024100     MOVE 08             TO WS-STATE-NAME-LEN(6).
024200     MOVE "WISCONSIN"    TO WS-STATE-NAME(7).
024300     MOVE "WI"           TO WS-STATE-CODE(7).
024400     MOVE 09             TO WS-STATE-NAME-LEN(7).
024500     MOVE "NEW YORK"     TO WS-STATE-NAME(8).
024600     MOVE "NY"           TO WS-STATE-CODE(8).
024700     MOVE 08             TO WS-STATE-NAME-LEN(8).
024800     MOVE "TEXAS"        TO WS-STATE-NAME(9).
024900     MOVE "TX"           TO WS-STATE-CODE(9).
025000     MOVE 05             TO WS-STATE-NAME-LEN(9).
025100     MOVE "FLORIDA"      TO WS-STATE-NAME(10).
025200     MOVE "FL"           TO WS-STATE-CODE(10).
025300     MOVE 07             TO WS-STATE-NAME-LEN(10).
025400     MOVE "OHIO"         TO WS-STATE-NAME(11).
025500     MOVE "OH"           TO WS-STATE-CODE(11).
025600     MOVE 04             TO WS-STATE-NAME-LEN(11).
025700     MOVE "PENNSYLVANIA" TO WS-STATE-NAME(12).
025800     MOVE "PA"           TO WS-STATE-CODE(12).
025900     MOVE 12             TO WS-STATE-NAME-LEN(12).
026000 050-EXIT.
026100     EXIT.
026200*
026300 100-MAINLINE.
026400     MOVE "100-MAINLINE" TO PARA-NAME.
026450     IF REQ-REQUEST-ID-NUM NOT NUMERIC
026460         ADD 1 TO WS-BAD-ID-COUNT
026470     END-IF.
026500     PERFORM 150-PREP-SCAN-TEXT THRU 150-EXIT.
026600     INITIALIZE WS-CONTEXT-OUT.
026700     MOVE REQ-REQUEST-ID TO CTX-REQUEST-ID IN WS-CONTEXT-OUT.
026750     IF CTX-REQUEST-ID-NUM IN WS-CONTEXT-OUT NOT NUMERIC
026760         ADD 1 TO WS-BAD-CTX-ID-COUNT
026770     END-IF.
026800     PERFORM 200-SCAN-CUSTOMER-TYPE THRU 200-EXIT.
026900     PERFORM 210-SCAN-STATE THRU 210-EXIT.
027000     PERFORM 220-SCAN-ACCOUNT-TYPE THRU 220-EXIT.
027100     PERFORM 230-SCAN-FUNDING THRU 230-EXIT.
027200     PERFORM 240-SCAN-EXPEDITED THRU 240-EXIT.
027300     PERFORM 250-SCAN-WRITTEN-VERBAL THRU 250-EXIT.
027400     PERFORM 260-SCAN-REQUEST-TYPE THRU 260-EXIT.
027500     WRITE GA-MEMBER-CONTEXT FROM WS-CONTEXT-OUT.
027600     ADD +1 TO RECORDS-WRITTEN.
027700     READ REQUEST-FILE
027800         AT END
027900         MOVE "N" TO MORE-REQUEST-SW
028000         GO TO 100-EXIT
028100     END-READ.
028200     ADD +1 TO RECORDS-READ.
028300 100-EXIT.
028400     EXIT.
028500*
028600 150-PREP-SCAN-TEXT.
028700     MOVE "150-PREP-SCAN-TEXT" TO PARA-NAME.
028800     MOVE REQ-TEXT TO WS-SCAN-TEXT.
028900     INSPECT WS-SCAN-TEXT CONVERTING
029000         "abcdefghijklmnopqrstuvwxyz" TO
029100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029200     MOVE SPACES TO WS-PADDED-TEXT.
029300     STRING SPACE            DELIMITED BY SIZE
029400            WS-SCAN-TEXT     DELIMITED BY SIZE
029500       INTO WS-PADDED-TEXT.
029600 150-EXIT.
029700     EXIT.
029800*
029900 200-SCAN-CUSTOMER-TYPE.
030000     MOVE "200-SCAN-CUSTOMER-TYPE" TO PARA-NAME.
030100     MOVE "BROKER" TO WS-SEARCH-LITERAL.
030200     MOVE 06 TO WS-SEARCH-LEN.
030300     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
030400     IF WS-TEXT-FOUND
030500         MOVE "Broker    " TO CTX-CUSTOMER-TYPE IN WS-CONTEXT-OUT
030600     ELSE
030700         MOVE "PROVIDER" TO WS-SEARCH-LITERAL
030800         MOVE 08 TO WS-SEARCH-LEN
030900         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
031000         IF WS-TEXT-FOUND
031100             MOVE "Provider  " TO CTX-CUSTOMER-TYPE
031200                                     IN WS-CONTEXT-OUT
031300         ELSE
031400             MOVE "Member    " TO CTX-CUSTOMER-TYPE
031500                                     IN WS-CONTEXT-OUT
031600         END-IF
031700     END-IF.
031800 200-EXIT.
031900     EXIT.
032000*
032100 210-SCAN-STATE.
032200     MOVE "210-SCAN-STATE" TO PARA-NAME.
032300     MOVE "N" TO WS-STATE-FOUND-SW.
032400     PERFORM 211-CHECK-STATE-NAME THRU 211-EXIT
032500         VARYING WS-ST-IDX FROM 1 BY 1
032600         UNTIL WS-ST-IDX > 12 OR WS-STATE-FOUND.
032700     IF NOT WS-STATE-FOUND
032800         PERFORM 212-CHECK-STATE-CODE THRU 212-EXIT
032900             VARYING WS-ST-IDX FROM 1 BY 1
033000             UNTIL WS-ST-IDX > 12 OR WS-STATE-FOUND.
033100 210-EXIT.
033200     EXIT.
033300*
033400 211-CHECK-STATE-NAME.
033500     MOVE WS-STATE-NAME(WS-ST-IDX) TO WS-SEARCH-LITERAL.
033600     MOVE WS-STATE-NAME-LEN(WS-ST-IDX) TO WS-SEARCH-LEN.
033700     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
033800     IF WS-TEXT-FOUND
033900         MOVE WS-STATE-CODE(WS-ST-IDX) TO CTX-POLICY-STATE
034000                                            IN WS-CONTEXT-OUT
034100         MOVE "Y" TO WS-STATE-FOUND-SW.
034200 211-EXIT.
034300     EXIT.
034400*
034500 212-CHECK-STATE-CODE.
034600     MOVE SPACES TO WS-CODE-PATTERN.
034700     STRING SPACE                  DELIMITED BY SIZE
034800            WS-STATE-CODE(WS-ST-IDX) DELIMITED BY SIZE
034900            SPACE                  DELIMITED BY SIZE
035000       INTO WS-CODE-PATTERN.
035100     MOVE WS-CODE-PATTERN TO WS-SEARCH-LITERAL.
035200     MOVE 04 TO WS-SEARCH-LEN.
035300     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
035400     IF WS-TEXT-FOUND
035500         MOVE WS-STATE-CODE(WS-ST-IDX) TO CTX-POLICY-STATE
035600                                            IN WS-CONTEXT-OUT
035700         MOVE "Y" TO WS-STATE-FOUND-SW.
035800 212-EXIT.
035900     EXIT.
036000*
036100 220-SCAN-ACCOUNT-TYPE.
036200     MOVE "220-SCAN-ACCOUNT-TYPE" TO PARA-NAME.
036300     MOVE "FEHBP" TO WS-SEARCH-LITERAL.
036400     MOVE 05 TO WS-SEARCH-LEN.
036500     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
036600     IF WS-TEXT-FOUND
036700         PERFORM 221-SET-FEHBP THRU 221-EXIT
036800     ELSE
036900         MOVE "FEDERAL EMPLOYEE" TO WS-SEARCH-LITERAL
037000         MOVE 16 TO WS-SEARCH-LEN
037100         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
037200         IF WS-TEXT-FOUND
037300             PERFORM 221-SET-FEHBP THRU 221-EXIT
037400         ELSE
037500             MOVE "SHBP" TO WS-SEARCH-LITERAL
037600             MOVE 04 TO WS-SEARCH-LEN
037700             PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
037800             IF WS-TEXT-FOUND
037900                 MOVE "SHBP        " TO CTX-ACCOUNT-TYPE
038000                                           IN WS-CONTEXT-OUT
038100             ELSE
038200                 MOVE "STATE HEALTH BENEFIT" TO WS-SEARCH-LITERAL
038300                 MOVE 20 TO WS-SEARCH-LEN
038400                 PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
038500                 IF WS-TEXT-FOUND
038600                     MOVE "SHBP        " TO CTX-ACCOUNT-TYPE
038700                                               IN WS-CONTEXT-OUT
038800                 ELSE
038900                     MOVE "NATIONAL" TO WS-SEARCH-LITERAL
039000                     MOVE 08 TO WS-SEARCH-LEN
039100                     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
039200                     IF WS-TEXT-FOUND
039300                         MOVE "National  " TO CTX-BUSINESS-UNIT
039400                                                 IN WS-CONTEXT-OUT
039500                         MOVE "National    " TO CTX-ACCOUNT-TYPE
039600                                                 IN WS-CONTEXT-OUT
039700                     ELSE
039800                         PERFORM 222-CHECK-INDIVIDUAL THRU 222-EXIT
039900                     END-IF
040000                 END-IF
040100             END-IF
040200         END-IF
040300     END-IF.
040400 220-EXIT.
040500     EXIT.
040600*
040700 221-SET-FEHBP.
040800     MOVE "FEHBP       " TO CTX-ACCOUNT-TYPE IN WS-CONTEXT-OUT.
040900     MOVE "Y" TO CTX-HAS-FEHBP-ADDR IN WS-CONTEXT-OUT.
041000 221-EXIT.
041100     EXIT.
041200*
041300 222-CHECK-INDIVIDUAL.
041400     MOVE "INDIVIDUAL" TO WS-SEARCH-LITERAL.
041500     MOVE 10 TO WS-SEARCH-LEN.
041600     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
041700     IF WS-TEXT-FOUND
041800         PERFORM 223-SET-INDIVIDUAL THRU 223-EXIT
041900     ELSE
042000         MOVE "EXCHANGE" TO WS-SEARCH-LITERAL
042100         MOVE 08 TO WS-SEARCH-LEN
042200         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
042300         IF WS-TEXT-FOUND
042400             PERFORM 223-SET-INDIVIDUAL THRU 223-EXIT
042500         ELSE
042600             MOVE "MARKETPLACE" TO WS-SEARCH-LITERAL
042700             MOVE 11 TO WS-SEARCH-LEN
042800             PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
042900             IF WS-TEXT-FOUND
043000                 PERFORM 223-SET-INDIVIDUAL THRU 223-EXIT
043100             END-IF
043200         END-IF
043300     END-IF.
043400 222-EXIT.
043500     EXIT.
043600*
043700 223-SET-INDIVIDUAL.
043800     MOVE "IND " TO CTX-MBU-CODE IN WS-CONTEXT-OUT.
043900     MOVE "Individual  " TO CTX-ACCOUNT-TYPE IN WS-CONTEXT-OUT.
044000 223-EXIT.
044100     EXIT.
044200*
044300 230-SCAN-FUNDING.
044400     MOVE "230-SCAN-FUNDING" TO PARA-NAME.
044500     MOVE "ASO" TO WS-SEARCH-LITERAL.
044600     MOVE 03 TO WS-SEARCH-LEN.
044700     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
044800     IF WS-TEXT-FOUND
044900         MOVE "Y" TO CTX-IS-ASO IN WS-CONTEXT-OUT
045000         MOVE "ASO           " TO CTX-FUNDING-TYPE IN WS-CONTEXT-OUT
045100     ELSE
045200         MOVE "SELF-FUNDED" TO WS-SEARCH-LITERAL
045300         MOVE 11 TO WS-SEARCH-LEN
045400         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
045500         IF WS-TEXT-FOUND
045600             MOVE "Y" TO CTX-IS-ASO IN WS-CONTEXT-OUT
045700             MOVE "Self-Funded   " TO CTX-FUNDING-TYPE
045800                                         IN WS-CONTEXT-OUT
045900         ELSE
046000             MOVE "SELF FUNDED" TO WS-SEARCH-LITERAL
046100             MOVE 11 TO WS-SEARCH-LEN
046200             PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
046300             IF WS-TEXT-FOUND
046400                 MOVE "Y" TO CTX-IS-ASO IN WS-CONTEXT-OUT
046500                 MOVE "Self-Funded   " TO CTX-FUNDING-TYPE
046600                                             IN WS-CONTEXT-OUT
046700             ELSE
046800                 MOVE "FULLY INSURED" TO WS-SEARCH-LITERAL
046900                 MOVE 13 TO WS-SEARCH-LEN
047000                 PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
047100                 IF WS-TEXT-FOUND
047200                     MOVE "N" TO CTX-IS-ASO IN WS-CONTEXT-OUT
047300                     MOVE "Fully Insured " TO CTX-FUNDING-TYPE
047400                                                 IN WS-CONTEXT-OUT
047500                 ELSE
047600                     MOVE "N" TO CTX-IS-ASO IN WS-CONTEXT-OUT
047700                 END-IF
047800             END-IF
047900         END-IF
048000     END-IF.
048100 230-EXIT.
048200     EXIT.
048300*
048400 240-SCAN-EXPEDITED.
048500     MOVE "240-SCAN-EXPEDITED" TO PARA-NAME.
048600     MOVE "EXPEDITED" TO WS-SEARCH-LITERAL.
048700     MOVE 09 TO WS-SEARCH-LEN.
048800     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
048900     IF WS-TEXT-FOUND
049000         MOVE "Y" TO CTX-IS-VA-EXPEDITED IN WS-CONTEXT-OUT.
049100 240-EXIT.
049200     EXIT.
049300*
049400 250-SCAN-WRITTEN-VERBAL.
049500     MOVE "250-SCAN-WRITTEN-VERBAL" TO PARA-NAME.
049600     MOVE "WRITTEN" TO WS-SEARCH-LITERAL.
049700     MOVE 07 TO WS-SEARCH-LEN.
049800     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
049900     IF WS-TEXT-FOUND
050000         PERFORM 251-SET-WRITTEN THRU 251-EXIT
050100     ELSE
050200         MOVE "IN WRITING" TO WS-SEARCH-LITERAL
050300         MOVE 10 TO WS-SEARCH-LEN
050400         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
050500         IF WS-TEXT-FOUND
050600             PERFORM 251-SET-WRITTEN THRU 251-EXIT
050700         ELSE
050800             MOVE "WRITE" TO WS-SEARCH-LITERAL
050900             MOVE 05 TO WS-SEARCH-LEN
051000             PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
051100             IF WS-TEXT-FOUND
051200                 PERFORM 251-SET-WRITTEN THRU 251-EXIT
051300             END-IF
051400         END-IF
051500     END-IF.
051600     MOVE "VERBAL" TO WS-SEARCH-LITERAL.
051700     MOVE 06 TO WS-SEARCH-LEN.
051800     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
051900     IF WS-TEXT-FOUND
052000         MOVE "Yes" TO CTX-VERBAL-ALLOWED IN WS-CONTEXT-OUT
052100     ELSE
052200         MOVE "OVER THE PHONE" TO WS-SEARCH-LITERAL
052300         MOVE 14 TO WS-SEARCH-LEN
052400         PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
052500         IF WS-TEXT-FOUND
052600             MOVE "Yes" TO CTX-VERBAL-ALLOWED IN WS-CONTEXT-OUT
052700         ELSE
052800             MOVE "CALL" TO WS-SEARCH-LITERAL
052900             MOVE 04 TO WS-SEARCH-LEN
053000             PERFORM 900-TEXT-CONTAINS THRU 900-EXIT
053100             IF WS-TEXT-FOUND
053200                 MOVE "Yes" TO CTX-VERBAL-ALLOWED IN WS-CONTEXT-OUT
053300             END-IF
053400         END-IF
053500     END-IF.
053600 250-EXIT.
053700     EXIT.
053800*
053900 251-SET-WRITTEN.
054000     MOVE "Y" TO CTX-IS-WRITTEN-REQ IN WS-CONTEXT-OUT.
054100     MOVE "Yes" TO CTX-WRITING-ALLOWED IN WS-CONTEXT-OUT.
054200 251-EXIT.
054300     EXIT.
054400*
054500 260-SCAN-REQUEST-TYPE.
054600     MOVE "260-SCAN-REQUEST-TYPE" TO PARA-NAME.
054700     MOVE "N" TO WS-APPEAL-SW.
054800     MOVE "N" TO WS-GRIEVANCE-SW.
054900     MOVE "APPEAL" TO WS-SEARCH-LITERAL.
055000     MOVE 06 TO WS-SEARCH-LEN.
055100     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
055200     IF WS-TEXT-FOUND
055300         MOVE "Y" TO WS-APPEAL-SW.
055400     MOVE "GRIEVANCE" TO WS-SEARCH-LITERAL.
055500     MOVE 09 TO WS-SEARCH-LEN.
055600     PERFORM 900-TEXT-CONTAINS THRU 900-EXIT.
055700     IF WS-TEXT-FOUND
055800         MOVE "Y" TO WS-GRIEVANCE-SW.
055900     IF WS-APPEAL-SW = "Y" AND WS-GRIEVANCE-SW = "Y"
056000         MOVE "both     " TO CTX-REQUEST-TYPE IN WS-CONTEXT-OUT
056100     ELSE
056200         IF WS-APPEAL-SW = "Y"
056300             MOVE "appeal   " TO CTX-REQUEST-TYPE IN WS-CONTEXT-OUT
056400         ELSE
056500             MOVE "grievance" TO CTX-REQUEST-TYPE
056600                                     IN WS-CONTEXT-OUT
056700         END-IF
056800     END-IF.
056900 260-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300*    900-TEXT-CONTAINS - SHARED SUBROUTINE.  CALLER LOADS         *
057400*    WS-SEARCH-LITERAL/WS-SEARCH-LEN, THIS PARAGRAPH SETS         *
057500*    WS-FOUND-SW "Y" OR "N" DEPENDING ON WHETHER THE LITERAL      *
057600*    OCCURS ANYWHERE IN WS-PADDED-TEXT.                           *
057700******************************************************************
057800 900-TEXT-CONTAINS.
057900     MOVE ZERO TO WS-MATCH-TALLY.
058000     MOVE "N" TO WS-FOUND-SW.
058100     IF WS-SEARCH-LEN > ZERO
058200         INSPECT WS-PADDED-TEXT TALLYING WS-MATCH-TALLY
058300             FOR ALL WS-SEARCH-LITERAL(1:WS-SEARCH-LEN)
058400         IF WS-MATCH-TALLY > ZERO
058500             MOVE "Y" TO WS-FOUND-SW
058600         END-IF
058700     END-IF.
058800 900-EXIT.
058900     EXIT.
059000*
059100 900-CLEANUP.
059200     MOVE "900-CLEANUP" TO PARA-NAME.
059300     CLOSE REQUEST-FILE, CONTEXT-FILE, SYSOUT.
059400     DISPLAY "** REQUESTS READ **".
059500     DISPLAY RECORDS-READ.
059550     DISPLAY "** REQUESTS WITH NON-NUMERIC REQUEST ID **".
059560     DISPLAY WS-BAD-ID-COUNT.
059600     DISPLAY "** CONTEXTS WRITTEN **".
059700     DISPLAY RECORDS-WRITTEN.
059750     DISPLAY "** CONTEXTS WRITTEN WITH NON-NUMERIC REQUEST ID **".
059760     DISPLAY WS-BAD-CTX-ID-COUNT.
059800     DISPLAY "******** NORMAL END OF JOB GAEXTRCT ********".
059900 900-EXIT.
060000     EXIT.
060100*
060200 1000-ABEND-RTN.
060300     WRITE SYSOUT-REC FROM ABEND-REC.
060400     CLOSE SYSOUT.
060500     DISPLAY "*** ABNORMAL END OF JOB-GAEXTRCT ***" UPON CONSOLE.
060600     DIVIDE ZERO-VAL INTO ONE-VAL.
