000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GAEVAL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/14/91.
000600 DATE-COMPILED. 04/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EVALUATES THE GRIEVANCE AND APPEALS (G&A)
001300*          INSTRUCTION RULE SET AGAINST EACH MEMBER-CONTEXT
001400*          RECORD ON THE DAILY INTAKE FILE.
001500*
001600*          IT LOADS THE ACTIVE RULES AND THE MESSAGE TEMPLATES
001700*          INTO MEMORY ONCE, SORTS THE RULE TABLE ASCENDING BY
001800*          PRIORITY, THEN FOR EACH MEMBER CONTEXT RESOLVES THE
001900*          FEHBP/GROUP/ACCOUNT-TYPE DATA SOURCES, SCANS THE
002000*          RULE TABLE IN PRIORITY ORDER FOR THE FIRST MATCH,
002100*          RENDERS THE MATCHED MESSAGE TEMPLATE, AND WRITES ONE
002200*          RESULT RECORD.  A SUMMARY REPORT IS WRITTEN AT
002300*          END-OF-JOB WITH ONE LINE PER RULE AND THE JOB TOTALS.
002400*
002500******************************************************************
002600*
002700               INPUT FILE    - DDS0001.GACTX  (MEMBER CONTEXTS)
002800               RULES FILE    - DDS0001.GARULE (RULE DEFINITIONS)
002900               MESSAGE FILE  - DDS0001.GAMSG  (MESSAGE TEMPLATES)
003000               OUTPUT FILE   - DDS0001.GARES  (RESULT RECORDS)
003100               REPORT FILE   - DDS0001.GARPT  (SUMMARY REPORT)
003200               DUMP FILE     - SYSOUT
003300*
003400******************************************************************
003500*
003600*    CHANGE LOG
003700*    ----------
003800*    04/14/91  JS   0000  ORIGINAL CODING - FIRST-MATCH RULE
003900*                         ENGINE FOR THE G&A INSTRUCTION PROJECT.
004000*                         MODELED ON THE DAILY CHARGE EDIT'S
004100*                         READ/VALIDATE/WRITE/TRAILER SHAPE.
004200*    09/02/91  JS   0041  ADDED THE DATA-SOURCE RESOLVER STEP -
004300*                         FEHBP ADDRESS NOW LOOKED UP BEFORE THE
004400*                         RULE SCAN INSTEAD OF INSIDE R001.
004500*    01/17/92  TGD  0077  RULE TABLE NOW SORTED BY PRIORITY AT
004600*                         LOAD TIME RATHER THAN RELYING ON THE
004700*                         FILE BEING IN PRIORITY ORDER.
004800*    06/30/93  TGD  0102  ADDED THE PER-RULE MATCH COUNTERS AND
004900*                         THE END-OF-JOB SUMMARY REPORT.
005000*    02/09/98  TGD  0220  Y2K REVIEW - REQUEST-ID AND CONTEXT
005100*                         FIELDS CARRY NO DATES, NO CHANGE
005200*                         NEEDED.  REPORT DATE HEADER STILL
005300*                         USES A 2-DIGIT YEAR - LEFT AS IS FOR
005400*                         THIS RUN, FLAGGED FOR NEXT RELEASE.
005500*    03/03/99  TGD  0231  REPORT DATE HEADER WIDENED TO A 4-
005600*                         DIGIT YEAR FOR Y2K.
005700*    11/14/01  CLH  0309  RETIRED THE PATIENT-BILLING LOGIC AND
005800*                         REBUILT THIS MODULE AS THE G&A
005900*                         INSTRUCTION RULE ENGINE.  RENAMED FROM
006000*                         DALYEDIT.  CARRIED OVER THE EDIT
006100*                         PROGRAM'S PARA-NAME/ABEND SHAPE.
006200*    12/02/01  CLH  0314  ADDED THE MESSAGE-TEMPLATE PLACEHOLDER
006300*                         RESOLVER (400-RENDER-MESSAGE).
006400*    01/09/02  CLH  0318  UNKNOWN TEMPLATE KEY NOW FALLS BACK TO
006500*                         NO_MATCH HANDLING INSTEAD OF ABENDING.
006600*    05/20/04  PDK  0370  ADDED THE GASTRCMP/GABOOL CALLS IN
006650*                         320-APPLY-OPERATOR SO THE EQ/NEQ/IN/
006700*                         NOT_IN/IS_EMPTY FAMILY OF OPERATORS NO
006750*                         LONGER HARD-CODE THEIR OWN COMPARE LOGIC.
006800*    08/06/06  PDK  0402  DROPPED THE WS-RULE-HOLD-FIELDS BREAKOUT
006820*                         OF THE SORT HOLD AREA - THE SELECTION
006840*                         SORT SWAPS THE WHOLE HOLD GROUP AND NEVER
006850*                         TOUCHED THE BROKEN-OUT FIELDS.  ADDED A
006860*                         RUN-CONTROL COUNT OF CONTEXT RECORDS
006870*                         WHOSE REQUEST ID IS NOT NUMERIC,
006880*                         DISPLAYED AT JOB END.
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS NEXT-PAGE.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200*
008300     SELECT CONTEXT-FILE
008400     ASSIGN TO UT-S-GACTX
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS CXCODE.
008700*
008800     SELECT RULES-FILE
008900     ASSIGN TO UT-S-GARULE
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS RLCODE.
009200*
009300     SELECT MESSAGES-FILE
009400     ASSIGN TO UT-S-GAMSG
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS MGCODE.
009700*
009800     SELECT RESULT-FILE
009900     ASSIGN TO UT-S-GARES
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RSCODE.
010200*
010300     SELECT REPORT-FILE
010400     ASSIGN TO UT-S-GARPT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS RPCODE.
010700*
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(130).
011700*
011800****** ONE MEMBER-CONTEXT ROW PER GRIEVANCE/APPEAL REQUEST
011900****** PRODUCED BY INTAKE OR BY GAEXTRCT FROM FREE TEXT
012000 FD  CONTEXT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 95 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS GA-MEMBER-CONTEXT.
012600     COPY GACTX.
012700*
012800****** THE RULE SET IS DATA, NOT CODE - LOADED ONCE AT STARTUP
012900 FD  RULES-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS GA-RULE-REC.
013400     COPY GARULE.
013500*
013600****** MESSAGE TEMPLATES, KEYED BY MSG-KEY, LOADED ONCE
013700 FD  MESSAGES-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 221 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS GA-MESSAGE-REC.
014300     COPY GAMSG.
014400*
014500****** ONE RESULT ROW WRITTEN PER MEMBER-CONTEXT READ
014600 FD  RESULT-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 285 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS GA-RESULT-REC.
015200     COPY GARES.
015300*
015400 FD  REPORT-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 132 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS RPT-REC.
016000 01  RPT-REC  PIC X(132).
016100*
016200 WORKING-STORAGE SECTION.
016300*
016400 01  FILE-STATUS-CODES.
016500     05  CXCODE                  PIC X(02).
016600         88  CTX-CODE-READ           VALUE SPACES.
016700         88  CTX-NO-MORE-DATA        VALUE "10".
016800     05  RLCODE                  PIC X(02).
016900         88  RUL-CODE-READ           VALUE SPACES.
017000         88  RUL-NO-MORE-DATA        VALUE "10".
017100     05  MGCODE                  PIC X(02).
017200         88  MSG-CODE-READ           VALUE SPACES.
017300         88  MSG-NO-MORE-DATA        VALUE "10".
017400     05  RSCODE                  PIC X(02).
017500         88  RES-CODE-WRITE          VALUE SPACES.
017600     05  RPCODE                  PIC X(02).
017700         88  RPT-CODE-WRITE          VALUE SPACES.
017800*
017900****** RULE TABLE - LOADED FROM RULES-FILE, ACTIVE ROWS ONLY,
018000****** SORTED ASCENDING BY PRIORITY BEFORE THE FIRST CONTEXT
018100****** RECORD IS READ.  MATCH COUNTS ARE KEPT IN A SEPARATE
018200****** PARALLEL TABLE SO THE SORT NEVER HAS TO CARRY COMP DATA.
018300 01  GA-RULE-TABLE.
018400     05  RTB-COUNT               PIC 9(03) COMP.
018500     05  RTB-ENTRY OCCURS 50 TIMES.
018600         10  RTB-RULE-ID         PIC X(20).
018700         10  RTB-NAME            PIC X(30).
018800         10  RTB-PRIORITY        PIC 9(03).
018900         10  RTB-CONNECTOR       PIC X(03).
019000             88  RTB-CONN-ALL        VALUE "ALL".
019100             88  RTB-CONN-ANY        VALUE "ANY".
019200         10  RTB-MESSAGE-REF     PIC X(20).
019300         10  RTB-COND-COUNT      PIC 9(02).
019400         10  RTB-CONDITION OCCURS 5 TIMES.
019500             15  RTB-CND-NEGATE      PIC X(01).
019600                 88  RTB-CND-NEGATE-YES  VALUE "Y".
019700             15  RTB-CND-SUBJECT     PIC X(01).
019800                 88  RTB-CND-SUBJ-CTX    VALUE "C".
019900                 88  RTB-CND-SUBJ-SRC    VALUE "S".
020000                 88  RTB-CND-SUBJ-FLD    VALUE "F".
020100             15  RTB-CND-SOURCE      PIC X(14).
020200             15  RTB-CND-FIELD       PIC X(22).
020300             15  RTB-CND-OP          PIC X(16).
020400             15  RTB-CND-VAL-COUNT   PIC 9(01).
020500             15  RTB-CND-VALUE OCCURS 3 TIMES
020600                                 PIC X(14).
020700 01  WS-RULE-HOLD                PIC X(563).
021200*
021300****** PER-RULE MATCH COUNTERS - PARALLEL TO GA-RULE-TABLE,
021400****** SUBSCRIPTED BY THE SAME RTB-SUB AS RTB-ENTRY.
021500 01  GA-RULE-MATCH-COUNTS.
021600     05  RMC-COUNT OCCURS 50 TIMES PIC 9(07) COMP.
021700*
021800****** MESSAGE-TEMPLATE TABLE - LOADED WHOLE, SEARCHED LINEARLY
021900****** BY MSG-KEY (THE FILE IS SMALL - A HANDFUL OF TEMPLATES).
022000 01  GA-MESSAGE-TABLE.
022100     05  MTB-COUNT               PIC 9(03) COMP.
022200     05  MTB-ENTRY OCCURS 100 TIMES INDEXED BY MTB-IDX.
022300         10  MTB-KEY             PIC X(20).
022400         10  MTB-TEXT            PIC X(200).
022500*
022600 01  WS-TODAY-DATE               PIC 9(06).
022700 01  WS-TODAY-DATE-BROKEN REDEFINES WS-TODAY-DATE.
022800     05  WS-TODAY-YY             PIC 9(02).
022900     05  WS-TODAY-MM             PIC 9(02).
023000     05  WS-TODAY-DD             PIC 9(02).
023050*
023070 77  WS-TODAY-CENTURY-YEAR       PIC 9(04) VALUE ZERO.
023200*
023300 01  GA-DATA-SOURCE-RESULTS.
023400     COPY GADSRC.
023500*
023600 01  GA-RESULT-WORK.
023700     COPY GARES REPLACING GA-RESULT-REC BY GA-RESULT-WORK-REC.
023800*
023850 77  WS-BAD-ID-COUNT             PIC 9(07) COMP VALUE ZERO.
023880*
023900 01  COUNTERS-AND-ACCUMULATORS.
024000     05  REQUESTS-READ           PIC 9(07) COMP.
024100     05  REQUESTS-MATCHED        PIC 9(07) COMP.
024200     05  REQUESTS-UNMATCHED      PIC 9(07) COMP.
024300     05  RTB-SUB                 PIC 9(03) COMP.
024400     05  RTB-MATCHED-SUB         PIC 9(03) COMP.
024500     05  RTB-CX                  PIC 9(02) COMP.
024600     05  RTB-VX                  PIC 9(02) COMP.
024700     05  WS-SORT-I               PIC 9(03) COMP.
024800     05  WS-SORT-J               PIC 9(03) COMP.
024900     05  WS-SORT-MIN-SUB         PIC 9(03) COMP.
025000     05  WS-LINES                PIC 9(03) COMP.
025100     05  WS-PAGES                PIC 9(03) COMP.
025200*
025300 01  MISC-WS-FLDS.
025400     05  WS-OP-NORM              PIC X(16).
025500     05  WS-LOOKUP-KEY           PIC X(22).
025600     05  WS-SUBJECT-VALUE        PIC X(30).
025700     05  WS-NAME-PREFIX          PIC X(22).
025800     05  WS-NAME-SUFFIX          PIC X(22).
025900     05  WS-DOT-POS              PIC 9(02) COMP.
026000     05  WS-SUFFIX-LEN           PIC 9(02) COMP.
026100     05  WS-CMP-VALUE-A          PIC X(30).
026200     05  WS-CMP-VALUE-B          PIC X(30).
026300     05  WS-BOOL-VALUE           PIC X(20).
026400*
026500 01  GA-CMP-REC.
026600     05  CMP-VALUE-A             PIC X(30).
026700     05  CMP-VALUE-B             PIC X(30).
026750     05  FILLER                  PIC X(01).
026800 01  CMP-RESULT                  PIC X(01).
026900     88  CMP-EQUAL                   VALUE "Y".
027000     88  CMP-NOT-EQUAL               VALUE "N".
027100*
027200 01  GA-BOOL-TEST-REC.
027300     05  BOOL-TEST-TYPE          PIC X(01).
027400     05  BOOL-VALUE-IN           PIC X(20).
027450     05  FILLER                  PIC X(01).
027500 01  BOOL-RESULT                 PIC X(01).
027600     88  BOOL-RESULT-TRUE            VALUE "Y".
027700     88  BOOL-RESULT-FALSE           VALUE "N".
027800*
027900 01  GATRIM-TEXT                 PIC X(255).
028000 01  GATRIM-LEN                  PIC S9(04).
028050****** GATRIM-TEXT IS ALWAYS LOADED BEFORE THE CALL SO THE
028060****** FULL 255-BYTE LINKAGE AREA IS SPACE-PADDED, NOT SOME
028070****** SHORTER CALLER FIELD GATRIM WOULD OVER-READ.
028100*
028200 01  WS-MSG-WORK-AREA.
028300     05  WS-SRC-TEXT             PIC X(200).
028400     05  WS-OUT-TEXT             PIC X(200).
028500     05  WS-OUT-LEN              PIC 9(03) COMP.
028600     05  WS-SCAN-POS             PIC 9(03) COMP.
028700     05  WS-OPEN-POS             PIC 9(03) COMP.
028800     05  WS-CLOSE-POS            PIC 9(03) COMP.
028900     05  WS-PLACEHOLDER-NAME     PIC X(22).
029000     05  WS-PLACEHOLDER-LEN      PIC 9(02) COMP.
029100     05  WS-RESOLVED-VALUE       PIC X(30).
029200     05  WS-RESOLVED-LEN         PIC 9(02) COMP.
029300     05  WS-COPY-LEN             PIC 9(03) COMP.
029400*
029450 77  MORE-CONTEXT-SW             PIC X(01) VALUE "Y".
029460     88  NO-MORE-CONTEXT             VALUE "N".
029470*
029500 01  FLAGS-AND-SWITCHES.
029800     05  WS-MATCH-FOUND-SW       PIC X(01).
029900         88  WS-MATCH-FOUND          VALUE "Y".
030000         88  WS-MATCH-NOT-FOUND      VALUE "N".
030100     05  WS-TEMPLATE-FOUND-SW    PIC X(01).
030200         88  WS-TEMPLATE-FOUND       VALUE "Y".
030300         88  WS-TEMPLATE-NOT-FOUND   VALUE "N".
030400     05  WS-BLOCK-RESULT-SW      PIC X(01).
030500         88  WS-BLOCK-TRUE           VALUE "Y".
030600         88  WS-BLOCK-FALSE          VALUE "N".
030700     05  WS-COND-RESULT-SW       PIC X(01).
030800         88  WS-COND-TRUE            VALUE "Y".
030900         88  WS-COND-FALSE           VALUE "N".
031000     05  WS-OP-RESULT-SW         PIC X(01).
031100         88  WS-OP-TRUE              VALUE "Y".
031200         88  WS-OP-FALSE             VALUE "N".
031300     05  WS-SRC-PRESENT-SW       PIC X(01).
031400         88  WS-SRC-IS-PRESENT       VALUE "Y".
031500     05  WS-FOUND-CLOSE-SW       PIC X(01).
031600         88  WS-FOUND-CLOSE          VALUE "Y".
031700     05  WS-VALUE-MATCHED-SW     PIC X(01).
031800         88  WS-VALUE-MATCHED        VALUE "Y".
031900*
032000     COPY GAABND.
032100*
032200 01  WS-RPT-HDR-LINE.
032300     05  FILLER                  PIC X(01) VALUE SPACE.
032400     05  FILLER                  PIC X(30) VALUE
032500         "G & A INSTRUCTION RULE ENGINE".
032600     05  FILLER                  PIC X(23) VALUE
032700         " -- SUMMARY REPORT FOR ".
032800     05  RPT-HDR-MM              PIC 9(02).
032900     05  FILLER                  PIC X(01) VALUE "/".
033000     05  RPT-HDR-DD              PIC 9(02).
033100     05  FILLER                  PIC X(01) VALUE "/".
033200     05  RPT-HDR-CCYY            PIC 9(04).
033300     05  FILLER                  PIC X(58) VALUE SPACES.
033400     05  FILLER                  PIC X(06) VALUE "PAGE  ".
033500     05  RPT-HDR-PAGE-O          PIC Z9.
033600*
033700 01  WS-RPT-COLM-HDR-LINE.
033800     05  FILLER                  PIC X(22) VALUE "RULE ID".
033900     05  FILLER                  PIC X(32) VALUE "RULE NAME".
034000     05  FILLER                  PIC X(10) VALUE "PRIORITY".
034100     05  FILLER                  PIC X(14) VALUE "MATCH COUNT".
034200     05  FILLER                  PIC X(54) VALUE SPACES.
034300*
034400 01  WS-RPT-DETAIL-LINE.
034500     05  RPT-DTL-RULE-ID-O       PIC X(20).
034600     05  FILLER                  PIC X(02) VALUE SPACES.
034700     05  RPT-DTL-NAME-O          PIC X(30).
034800     05  FILLER                  PIC X(02) VALUE SPACES.
034900     05  RPT-DTL-PRIORITY-O      PIC ZZ9.
035000     05  FILLER                  PIC X(07) VALUE SPACES.
035100     05  RPT-DTL-COUNT-O         PIC ZZZ9.
035200     05  FILLER                  PIC X(64) VALUE SPACES.
035300*
035400 01  WS-RPT-TOTALS-LINE.
035500     05  FILLER                  PIC X(30) VALUE
035600         "REQUESTS READ . . . . . . . . ".
035700     05  RPT-TOT-READ-O          PIC ZZZ,ZZ9.
035800     05  FILLER                  PIC X(95) VALUE SPACES.
035900*
036000 01  WS-RPT-TOTALS-LINE2.
036100     05  FILLER                  PIC X(30) VALUE
036200         "REQUESTS MATCHED. . . . . . . ".
036300     05  RPT-TOT-MATCHED-O       PIC ZZZ,ZZ9.
036400     05  FILLER                  PIC X(95) VALUE SPACES.
036500*
036600 01  WS-RPT-TOTALS-LINE3.
036700     05  FILLER                  PIC X(30) VALUE
036800         "REQUESTS UNMATCHED . . . . . .".
036900     05  RPT-TOT-UNMATCHED-O     PIC ZZZ,ZZ9.
037000     05  FILLER                  PIC X(95) VALUE SPACES.
037100*
037200 01  WS-RPT-TOTALS-LINE4.
037300     05  FILLER                  PIC X(30) VALUE
037400         "TEMPLATES LOADED . . . . . . .".
037500     05  RPT-TOT-TEMPLATES-O     PIC ZZZ,ZZ9.
037600     05  FILLER                  PIC X(95) VALUE SPACES.
037700*
037800 01  WS-RPT-TOTALS-LINE5.
037900     05  FILLER                  PIC X(30) VALUE
038000         "ACTIVE RULES LOADED. . . . . .".
038100     05  RPT-TOT-RULES-O         PIC ZZZ,ZZ9.
038200     05  FILLER                  PIC X(95) VALUE SPACES.
038300*
038400 01  WS-BLANK-LINE.
038500     05  FILLER                  PIC X(132) VALUE SPACES.
038600*
038700 01  WS-FALLBACK-TEXT            PIC X(200) VALUE
038800     "We were unable to determine the specific grievance and app
038900-    "eal instructions for your situation. Please contact Member
039000-    " Services.".
039100*
039200 PROCEDURE DIVISION.
039300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039400     PERFORM 100-MAINLINE THRU 100-EXIT
039500             UNTIL NO-MORE-CONTEXT.
039600     PERFORM 900-CLEANUP THRU 900-EXIT.
039700     MOVE +0 TO RETURN-CODE.
039800     GOBACK.
039900*
040000 000-HOUSEKEEPING.
040100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040200     DISPLAY "******** BEGIN JOB GAEVAL ********".
040300     ACCEPT WS-TODAY-DATE FROM DATE.
040400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
040500     MOVE +1 TO WS-PAGES.
040600     PERFORM 800-OPEN-TABLE-FILES THRU 800-EXIT.
040700     PERFORM 810-LOAD-RULE-TABLE THRU 810-EXIT
040800             UNTIL RUL-NO-MORE-DATA.
040900     PERFORM 820-SORT-RULE-TABLE THRU 820-EXIT.
041000     PERFORM 830-LOAD-MESSAGE-TABLE THRU 830-EXIT
041100             UNTIL MSG-NO-MORE-DATA.
041200     PERFORM 840-CLOSE-TABLE-FILES THRU 840-EXIT.
041300*
041400     IF RTB-COUNT = ZERO
041500         MOVE "NO ACTIVE RULES LOADED FROM RULES-FILE"
041500-            TO ABEND-REASON
041600         GO TO 1000-ABEND-RTN.
041700*
041800     PERFORM 850-OPEN-MAIN-FILES THRU 850-EXIT.
041900     PERFORM 900-READ-CONTEXT THRU 900-EXIT.
042000     IF NO-MORE-CONTEXT
042100         MOVE "EMPTY CONTEXT INPUT FILE" TO ABEND-REASON
042200         GO TO 1000-ABEND-RTN.
042300 000-EXIT.
042400     EXIT.
042500*
042600 100-MAINLINE.
042700     MOVE "100-MAINLINE" TO PARA-NAME.
042800     ADD +1 TO REQUESTS-READ.
042820     IF CTX-REQUEST-ID-NUM NOT NUMERIC
042840         ADD 1 TO WS-BAD-ID-COUNT
042860     END-IF.
042900     PERFORM 200-RESOLVE-DATA-SOURCES THRU 200-EXIT.
043000     PERFORM 300-EVALUATE-RULES THRU 300-EXIT.
043100*
043200     IF WS-MATCH-FOUND
043300         PERFORM 405-FIND-MESSAGE THRU 405-EXIT
043400         IF WS-TEMPLATE-FOUND
043500             PERFORM 400-RENDER-MESSAGE THRU 400-EXIT
043600             PERFORM 450-SET-CONFIDENCE THRU 450-EXIT
043700             PERFORM 500-WRITE-MATCHED-RESULT THRU 500-EXIT
043800         ELSE
043900             PERFORM 550-WRITE-NO-MATCH-RESULT THRU 550-EXIT
044000         END-IF
044100     ELSE
044200         PERFORM 550-WRITE-NO-MATCH-RESULT THRU 550-EXIT
044300     END-IF.
044400*
044500     PERFORM 900-READ-CONTEXT THRU 900-EXIT.
044600 100-EXIT.
044700     EXIT.
044800*
044900****** DATA-SOURCE RESOLVER - SEE SPEC BUSINESS RULES
045000 200-RESOLVE-DATA-SOURCES.
045100     MOVE "200-RESOLVE-DATA-SOURCES" TO PARA-NAME.
045200     PERFORM 210-RESOLVE-FEHBP-ADDRESS THRU 210-EXIT.
045300     PERFORM 220-RESOLVE-GROUP-DETAILS THRU 220-EXIT.
045400     PERFORM 230-RESOLVE-ACCOUNT-TYPE THRU 230-EXIT.
045500 200-EXIT.
045600     EXIT.
045700*
045800 210-RESOLVE-FEHBP-ADDRESS.
045900     IF CTX-ACCT-FEHBP OR CTX-FEHBP-ADDR-YES
046000         MOVE "Y" TO DSR-FEHBP-PRESENT
046100         MOVE "FEHBP G&A Department" TO DSR-FEHBP-ADDR-HDR
046200         MOVE "P.O. Box 21542" TO DSR-FEHBP-ADDR-LINE1
046300         MOVE "Eagan, MN 55121" TO DSR-FEHBP-ADDR-LINE2
046400         MOVE "Grievance and Appeals" TO DSR-FEHBP-DEPARTMENT
046500     ELSE
046600         MOVE "N" TO DSR-FEHBP-PRESENT
046700         MOVE SPACES TO DSR-FEHBP-ADDR-HDR, DSR-FEHBP-ADDR-LINE1,
046800                        DSR-FEHBP-ADDR-LINE2, DSR-FEHBP-DEPARTMENT.
046900 210-EXIT.
047000     EXIT.
047100*
047200 220-RESOLVE-GROUP-DETAILS.
047300     IF CTX-ASO-YES
047400         MOVE "A" TO DSR-FUNDING-TYPE-CODE
047500     ELSE
047600     IF CTX-FUND-FULLY-INSURED
047700         MOVE "E" TO DSR-FUNDING-TYPE-CODE
047800     ELSE
047900         MOVE SPACE TO DSR-FUNDING-TYPE-CODE.
048000 220-EXIT.
048100     EXIT.
048200*
048300 230-RESOLVE-ACCOUNT-TYPE.
048400     EVALUATE TRUE
048500         WHEN CTX-ACCT-SHBP
048600             MOVE "SHBP" TO DSR-ACCOUNT-TYPE
048700         WHEN CTX-ACCT-NATIONAL
048800             MOVE "National" TO DSR-ACCOUNT-TYPE
048900         WHEN CTX-ACCT-FEHBP
049000             MOVE "FEHBP" TO DSR-ACCOUNT-TYPE
049100         WHEN CTX-ACCT-INDIVIDUAL OR CTX-ACCT-EXCHANGE
049200             MOVE "Individual" TO DSR-ACCOUNT-TYPE
049300         WHEN OTHER
049400             MOVE SPACES TO DSR-ACCOUNT-TYPE
049500     END-EVALUATE.
049600 230-EXIT.
049700     EXIT.
049800*
049900****** RULE-ENGINE - FIRST RULE IN PRIORITY ORDER WHOSE BLOCK
050000****** IS TRUE WINS.  RTB-ENTRY IS ALREADY SORTED ASCENDING.
050100 300-EVALUATE-RULES.
050200     MOVE "300-EVALUATE-RULES" TO PARA-NAME.
050300     MOVE "N" TO WS-MATCH-FOUND-SW.
050400     MOVE ZERO TO RTB-MATCHED-SUB.
050500     PERFORM 310-EVAL-ONE-RULE THRU 310-EXIT
050600             VARYING RTB-SUB FROM 1 BY 1
050700             UNTIL RTB-SUB > RTB-COUNT OR WS-MATCH-FOUND.
050800 300-EXIT.
050900     EXIT.
051000*
051100 310-EVAL-ONE-RULE.
051200     PERFORM 320-EVAL-RULE-BLOCK THRU 320-EXIT.
051300     IF WS-BLOCK-TRUE
051400         MOVE "Y" TO WS-MATCH-FOUND-SW
051500         MOVE RTB-SUB TO RTB-MATCHED-SUB.
051600 310-EXIT.
051700     EXIT.
051800*
051900****** BLOCK COMBINERS - ALL/EMPTY=TRUE, ANY/EMPTY=FALSE
052000 320-EVAL-RULE-BLOCK.
052100     IF RTB-COND-COUNT(RTB-SUB) = ZERO
052200         IF RTB-CONN-ALL(RTB-SUB)
052300             MOVE "Y" TO WS-BLOCK-RESULT-SW
052400         ELSE
052500             MOVE "N" TO WS-BLOCK-RESULT-SW
052600         END-IF
052700     ELSE
052800     IF RTB-CONN-ALL(RTB-SUB)
052900         PERFORM 330-EVAL-ALL-BLOCK THRU 330-EXIT
053000     ELSE
053100         PERFORM 340-EVAL-ANY-BLOCK THRU 340-EXIT
053200     END-IF.
053300 320-EXIT.
053400     EXIT.
053500*
053600 330-EVAL-ALL-BLOCK.
053700     MOVE "Y" TO WS-BLOCK-RESULT-SW.
053800     PERFORM 350-EVAL-ONE-CONDITION THRU 350-EXIT
053900             VARYING RTB-CX FROM 1 BY 1
054000             UNTIL RTB-CX > RTB-COND-COUNT(RTB-SUB)
054100                OR WS-BLOCK-FALSE.
054200 330-EXIT.
054300     EXIT.
054400*
054500 340-EVAL-ANY-BLOCK.
054600     MOVE "N" TO WS-BLOCK-RESULT-SW.
054700     PERFORM 350-EVAL-ONE-CONDITION THRU 350-EXIT
054800             VARYING RTB-CX FROM 1 BY 1
054900             UNTIL RTB-CX > RTB-COND-COUNT(RTB-SUB)
055000                OR WS-BLOCK-TRUE.
055100 340-EXIT.
055200     EXIT.
055300*
055400 350-EVAL-ONE-CONDITION.
055500     PERFORM 360-FETCH-SUBJECT-VALUE THRU 360-EXIT.
055600     PERFORM 370-APPLY-OPERATOR THRU 370-EXIT.
055700*
055800     IF RTB-CND-NEGATE-YES(RTB-SUB, RTB-CX)
055900         IF WS-OP-TRUE
056000             MOVE "N" TO WS-COND-RESULT-SW
056100         ELSE
056200             MOVE "Y" TO WS-COND-RESULT-SW
056300         END-IF
056400     ELSE
056500         MOVE WS-OP-RESULT-SW TO WS-COND-RESULT-SW.
056600*
056700     IF RTB-CONN-ALL(RTB-SUB)
056800         IF WS-COND-FALSE
056900             MOVE "N" TO WS-BLOCK-RESULT-SW
057000         END-IF
057100     ELSE
057200         IF WS-COND-TRUE
057300             MOVE "Y" TO WS-BLOCK-RESULT-SW
057400         END-IF.
057500 350-EXIT.
057600     EXIT.
057700*
057800****** SUBJECT C = CONTEXT FIELD, S = SOURCE PRESENCE,
057900****** F = A FIELD WITHIN A NAMED DATA-SOURCE GROUP
058000 360-FETCH-SUBJECT-VALUE.
058100     MOVE SPACES TO WS-SUBJECT-VALUE.
058200     EVALUATE TRUE
058300         WHEN RTB-CND-SUBJ-CTX(RTB-SUB, RTB-CX)
058400             MOVE RTB-CND-FIELD(RTB-SUB, RTB-CX) TO WS-LOOKUP-KEY
058500             PERFORM 440-RESOLVE-CONTEXT-FIELD THRU 440-EXIT
058600             IF WS-RESOLVED-LEN > ZERO
058700                 MOVE WS-RESOLVED-VALUE TO WS-SUBJECT-VALUE
058800             END-IF
058900         WHEN RTB-CND-SUBJ-SRC(RTB-SUB, RTB-CX)
059000             PERFORM 365-CHECK-SOURCE-PRESENCE THRU 365-EXIT
059100         WHEN RTB-CND-SUBJ-FLD(RTB-SUB, RTB-CX)
059200             MOVE RTB-CND-SOURCE(RTB-SUB, RTB-CX) TO WS-NAME-PREFIX
059300             MOVE RTB-CND-FIELD(RTB-SUB, RTB-CX) TO WS-NAME-SUFFIX
059400             PERFORM 430-RESOLVE-SOURCE-FIELD THRU 430-EXIT
059500             IF WS-RESOLVED-LEN > ZERO
059600                 MOVE WS-RESOLVED-VALUE TO WS-SUBJECT-VALUE
059700             END-IF
059800     END-EVALUATE.
059900 360-EXIT.
060000     EXIT.
060100*
060200****** SOURCE PRESENCE: "Y"/"N" LEFT IN WS-SUBJECT-VALUE SO
060300****** IS_EMPTY/IS_NOT_EMPTY WORK UNCHANGED FOR SUBJECT S TOO.
060400 365-CHECK-SOURCE-PRESENCE.
060500     MOVE "N" TO WS-SUBJECT-VALUE.
060600     EVALUATE RTB-CND-SOURCE(RTB-SUB, RTB-CX)
060700         WHEN "fehbp_address   "
060800             IF DSR-FEHBP-IS-PRESENT
060900                 MOVE "Y" TO WS-SUBJECT-VALUE
061000             END-IF
061100         WHEN "group_details   "
061200             IF DSR-FUNDING-TYPE-CODE NOT = SPACE
061300                 MOVE "Y" TO WS-SUBJECT-VALUE
061400             END-IF
061500         WHEN "account_type    "
061600             IF DSR-ACCOUNT-TYPE NOT = SPACES
061700                 MOVE "Y" TO WS-SUBJECT-VALUE
061800             END-IF
061900     END-EVALUATE.
062000 365-EXIT.
062100     EXIT.
062200*
062300****** OPERATOR DISPATCH - UNKNOWN OPERATOR FALLS TO OTHER
062400 370-APPLY-OPERATOR.
062500     MOVE RTB-CND-OP(RTB-SUB, RTB-CX) TO WS-OP-NORM.
062600     INSPECT WS-OP-NORM CONVERTING
062700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
062800         "abcdefghijklmnopqrstuvwxyz".
062900     MOVE "N" TO WS-OP-RESULT-SW.
063000*
063100     EVALUATE WS-OP-NORM
063200         WHEN "eq              "
063300         WHEN "equals          "
063400             PERFORM 372-DO-EQ THRU 372-EXIT
063500         WHEN "neq             "
063600         WHEN "not_equals      "
063700             PERFORM 372-DO-EQ THRU 372-EXIT
063800             PERFORM 373-INVERT-OP-RESULT THRU 373-EXIT
063900         WHEN "in              "
064000             PERFORM 374-DO-IN THRU 374-EXIT
064100         WHEN "not_in          "
064200             PERFORM 374-DO-IN THRU 374-EXIT
064300             PERFORM 373-INVERT-OP-RESULT THRU 373-EXIT
064400         WHEN "is_empty        "
064500             MOVE "E" TO BOOL-TEST-TYPE
064600             PERFORM 376-DO-BOOL-TEST THRU 376-EXIT
064700         WHEN "is_not_empty    "
064800             MOVE "E" TO BOOL-TEST-TYPE
064900             PERFORM 376-DO-BOOL-TEST THRU 376-EXIT
065000             PERFORM 373-INVERT-OP-RESULT THRU 373-EXIT
065100         WHEN "exists_with_value"
065200             MOVE "X" TO BOOL-TEST-TYPE
065300             PERFORM 376-DO-BOOL-TEST THRU 376-EXIT
065400         WHEN "is_empty_or_false"
065500             MOVE "F" TO BOOL-TEST-TYPE
065600             PERFORM 376-DO-BOOL-TEST THRU 376-EXIT
065700         WHEN OTHER
065800             DISPLAY "*** WARNING - UNKNOWN OPERATOR: " WS-OP-NORM
065900             MOVE "N" TO WS-OP-RESULT-SW
066000     END-EVALUATE.
066100 370-EXIT.
066200     EXIT.
066300*
066400 372-DO-EQ.
066500     MOVE WS-SUBJECT-VALUE TO CMP-VALUE-A.
066600     MOVE RTB-CND-VALUE(RTB-SUB, RTB-CX, 1) TO CMP-VALUE-B.
066700     CALL "GASTRCMP" USING GA-CMP-REC, CMP-RESULT.
066800     IF CMP-EQUAL
066900         MOVE "Y" TO WS-OP-RESULT-SW
067000     ELSE
067100         MOVE "N" TO WS-OP-RESULT-SW.
067200 372-EXIT.
067300     EXIT.
067400*
067500 373-INVERT-OP-RESULT.
067600     IF WS-OP-TRUE
067700         MOVE "N" TO WS-OP-RESULT-SW
067800     ELSE
067900         MOVE "Y" TO WS-OP-RESULT-SW.
068000 373-EXIT.
068100     EXIT.
068200*
068300 374-DO-IN.
068400     MOVE "N" TO WS-VALUE-MATCHED-SW.
068500     PERFORM 375-CHECK-ONE-VALUE THRU 375-EXIT
068600             VARYING RTB-VX FROM 1 BY 1
068700             UNTIL RTB-VX > RTB-CND-VAL-COUNT(RTB-SUB, RTB-CX)
068800                OR WS-VALUE-MATCHED.
068900     MOVE WS-VALUE-MATCHED-SW TO WS-OP-RESULT-SW.
069000 374-EXIT.
069100     EXIT.
069200*
069300 375-CHECK-ONE-VALUE.
069400     MOVE WS-SUBJECT-VALUE TO CMP-VALUE-A.
069500     MOVE RTB-CND-VALUE(RTB-SUB, RTB-CX, RTB-VX) TO CMP-VALUE-B.
069600     CALL "GASTRCMP" USING GA-CMP-REC, CMP-RESULT.
069700     IF CMP-EQUAL
069800         MOVE "Y" TO WS-VALUE-MATCHED-SW.
069900 375-EXIT.
070000     EXIT.
070100*
070200 376-DO-BOOL-TEST.
070300     MOVE WS-SUBJECT-VALUE(1:20) TO BOOL-VALUE-IN.
070400     CALL "GABOOL" USING GA-BOOL-TEST-REC, BOOL-RESULT.
070500     IF BOOL-RESULT-TRUE
070600         MOVE "Y" TO WS-OP-RESULT-SW
070700     ELSE
070800         MOVE "N" TO WS-OP-RESULT-SW.
070900 376-EXIT.
071000     EXIT.
071100*
071200****** MESSAGE RESOLVER - LOOK UP THE TEMPLATE BY KEY
071300 405-FIND-MESSAGE.
071400     MOVE "N" TO WS-TEMPLATE-FOUND-SW.
071500     SET MTB-IDX TO 1.
071600     SEARCH MTB-ENTRY
071700         AT END
071800             MOVE "N" TO WS-TEMPLATE-FOUND-SW
071900         WHEN MTB-KEY(MTB-IDX) = RTB-MESSAGE-REF(RTB-MATCHED-SUB)
072000             MOVE "Y" TO WS-TEMPLATE-FOUND-SW
072100     END-SEARCH.
072200 405-EXIT.
072300     EXIT.
072400*
072500****** SUBSTITUTE EVERY {{PLACEHOLDER}} IN THE TEMPLATE TEXT
072600 400-RENDER-MESSAGE.
072700     MOVE "400-RENDER-MESSAGE" TO PARA-NAME.
072800     MOVE MTB-TEXT(MTB-IDX) TO WS-SRC-TEXT.
072900     MOVE SPACES TO WS-OUT-TEXT.
073000     MOVE ZERO TO WS-OUT-LEN.
073100     MOVE 1 TO WS-SCAN-POS.
073200     PERFORM 410-SCAN-ONE-CHAR THRU 410-EXIT
073300             UNTIL WS-SCAN-POS > 200.
073400     MOVE WS-OUT-TEXT TO RES-MESSAGE-TEXT OF GA-RESULT-WORK-REC.
073500 400-EXIT.
073600     EXIT.
073700*
073800 410-SCAN-ONE-CHAR.
073900     IF WS-SCAN-POS < 200
074000         AND WS-SRC-TEXT(WS-SCAN-POS:2) = "{{"
074100         PERFORM 415-FIND-CLOSE-BRACE THRU 415-EXIT
074200         IF WS-FOUND-CLOSE
074300             PERFORM 420-RESOLVE-PLACEHOLDER THRU 420-EXIT
074400             PERFORM 425-APPEND-RESOLVED THRU 425-EXIT
074500             COMPUTE WS-SCAN-POS = WS-CLOSE-POS + 2
074600         ELSE
074700             PERFORM 428-APPEND-ONE-CHAR THRU 428-EXIT
074800             ADD 1 TO WS-SCAN-POS
074900         END-IF
075000     ELSE
075100         PERFORM 428-APPEND-ONE-CHAR THRU 428-EXIT
075200         ADD 1 TO WS-SCAN-POS.
075300 410-EXIT.
075400     EXIT.
075500*
075600 415-FIND-CLOSE-BRACE.
075700     MOVE "N" TO WS-FOUND-CLOSE-SW.
075800     MOVE WS-SCAN-POS TO WS-OPEN-POS.
075900     COMPUTE WS-CLOSE-POS = WS-OPEN-POS + 2.
076000     PERFORM 416-TEST-CLOSE-POS THRU 416-EXIT
076100             UNTIL WS-CLOSE-POS > 199 OR WS-FOUND-CLOSE.
076200 415-EXIT.
076300     EXIT.
076400*
076500 416-TEST-CLOSE-POS.
076600     IF WS-SRC-TEXT(WS-CLOSE-POS:2) = "}}"
076700         MOVE "Y" TO WS-FOUND-CLOSE-SW
076800     ELSE
076900         ADD 1 TO WS-CLOSE-POS.
077000 416-EXIT.
077100     EXIT.
077200*
077300****** PLACEHOLDER RESOLUTION ORDER - SEE SPEC BUSINESS RULES
077400 420-RESOLVE-PLACEHOLDER.
077500     COMPUTE WS-PLACEHOLDER-LEN =
077600             WS-CLOSE-POS - WS-OPEN-POS - 2.
077700     MOVE SPACES TO WS-PLACEHOLDER-NAME.
077800     IF WS-PLACEHOLDER-LEN > ZERO AND WS-PLACEHOLDER-LEN < 23
077900         MOVE WS-SRC-TEXT(WS-OPEN-POS + 2 : WS-PLACEHOLDER-LEN)
078000              TO WS-PLACEHOLDER-NAME.
078100*
078200     MOVE SPACES TO WS-RESOLVED-VALUE.
078300     MOVE ZERO TO WS-RESOLVED-LEN.
078400     MOVE ZERO TO WS-DOT-POS.
078500     PERFORM 425-FIND-DOT THRU 425-EXIT.
078600*
078700     IF WS-DOT-POS > ZERO
078800         MOVE WS-PLACEHOLDER-NAME(1 : WS-DOT-POS - 1)
078900              TO WS-NAME-PREFIX
079000         COMPUTE WS-SUFFIX-LEN = WS-PLACEHOLDER-LEN - WS-DOT-POS
079100         MOVE WS-PLACEHOLDER-NAME(WS-DOT-POS + 1 : WS-SUFFIX-LEN)
079200              TO WS-NAME-SUFFIX
079300         PERFORM 430-RESOLVE-SOURCE-FIELD THRU 430-EXIT
079400         IF WS-RESOLVED-LEN = ZERO
079500             MOVE WS-PLACEHOLDER-NAME TO WS-LOOKUP-KEY
079600             PERFORM 440-RESOLVE-CONTEXT-FIELD THRU 440-EXIT
079700         END-IF
079800         IF WS-RESOLVED-LEN = ZERO
079900             MOVE WS-NAME-SUFFIX TO WS-LOOKUP-KEY
080000             PERFORM 440-RESOLVE-CONTEXT-FIELD THRU 440-EXIT
080100         END-IF
080200     ELSE
080300         MOVE WS-PLACEHOLDER-NAME TO WS-LOOKUP-KEY
080400         PERFORM 440-RESOLVE-CONTEXT-FIELD THRU 440-EXIT
080500     END-IF.
080600*
080700     IF WS-RESOLVED-LEN = ZERO
080800         PERFORM 427-BUILD-UNRESOLVED-TAG THRU 427-EXIT.
080900 420-EXIT.
081000     EXIT.
081100*
081200 425-FIND-DOT.
081300     MOVE ZERO TO WS-DOT-POS.
081400     PERFORM 426-TEST-ONE-DOT-POS THRU 426-EXIT
081500             VARYING RTB-SUB FROM 1 BY 1
081600             UNTIL RTB-SUB > WS-PLACEHOLDER-LEN OR WS-DOT-POS > 0.
081700     MOVE 0 TO RTB-SUB.
081800 425-EXIT.
081900     EXIT.
082000*
082100 426-TEST-ONE-DOT-POS.
082200     IF WS-PLACEHOLDER-NAME(RTB-SUB:1) = "."
082300         MOVE RTB-SUB TO WS-DOT-POS.
082400 426-EXIT.
082500     EXIT.
082600*
082700 427-BUILD-UNRESOLVED-TAG.
082800     MOVE SPACES TO WS-RESOLVED-VALUE.
082900     STRING "[" DELIMITED BY SIZE
083000            WS-PLACEHOLDER-NAME(1 : WS-PLACEHOLDER-LEN)
083100                   DELIMITED BY SIZE
083200            "]" DELIMITED BY SIZE
083300       INTO WS-RESOLVED-VALUE.
083400     COMPUTE WS-RESOLVED-LEN = WS-PLACEHOLDER-LEN + 2.
083500 427-EXIT.
083600     EXIT.
083700*
083800****** SUBJECT F AND DOTTED-PLACEHOLDER DATA-SOURCE LOOKUP
083900 430-RESOLVE-SOURCE-FIELD.
084000     MOVE SPACES TO WS-RESOLVED-VALUE.
084100     MOVE ZERO TO WS-RESOLVED-LEN.
084200     EVALUATE WS-NAME-PREFIX
084300         WHEN "fehbp_address         "
084400             PERFORM 431-RESOLVE-FEHBP-FIELD THRU 431-EXIT
084500         WHEN "group_details         "
084600             IF WS-NAME-SUFFIX(1:17) = "FundingTypeCode  "
084700                AND DSR-FUNDING-TYPE-CODE NOT = SPACE
084800                 MOVE DSR-FUNDING-TYPE-CODE TO WS-RESOLVED-VALUE
084900                 MOVE 1 TO WS-RESOLVED-LEN
085000             END-IF
085100         WHEN "account_type          "
085200             IF WS-NAME-SUFFIX(1:11) = "AccountType"
085300                AND DSR-ACCOUNT-TYPE NOT = SPACES
085400                 MOVE DSR-ACCOUNT-TYPE TO WS-RESOLVED-VALUE
085500                 MOVE DSR-ACCOUNT-TYPE TO GATRIM-TEXT
085550                 CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
085600                 MOVE GATRIM-LEN TO WS-RESOLVED-LEN
085700             END-IF
085800     END-EVALUATE.
085900 430-EXIT.
086000     EXIT.
086100*
086200 431-RESOLVE-FEHBP-FIELD.
086300     IF DSR-FEHBP-NOT-PRESENT
086400         GO TO 431-EXIT.
086500     EVALUATE TRUE
086600         WHEN WS-NAME-SUFFIX(1:13) = "AddressHeader"
086700             MOVE DSR-FEHBP-ADDR-HDR TO WS-RESOLVED-VALUE
086750             MOVE DSR-FEHBP-ADDR-HDR TO GATRIM-TEXT
086800             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
086900             MOVE GATRIM-LEN TO WS-RESOLVED-LEN
087000         WHEN WS-NAME-SUFFIX(1:12) = "AddressLine1"
087100             MOVE DSR-FEHBP-ADDR-LINE1 TO WS-RESOLVED-VALUE
087150             MOVE DSR-FEHBP-ADDR-LINE1 TO GATRIM-TEXT
087200             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
087300             MOVE GATRIM-LEN TO WS-RESOLVED-LEN
087400         WHEN WS-NAME-SUFFIX(1:12) = "AddressLine2"
087500             MOVE DSR-FEHBP-ADDR-LINE2 TO WS-RESOLVED-VALUE
087550             MOVE DSR-FEHBP-ADDR-LINE2 TO GATRIM-TEXT
087600             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
087700             MOVE GATRIM-LEN TO WS-RESOLVED-LEN
087800         WHEN WS-NAME-SUFFIX(1:10) = "Department"
087900             MOVE DSR-FEHBP-DEPARTMENT TO WS-RESOLVED-VALUE
087950             MOVE DSR-FEHBP-DEPARTMENT TO GATRIM-TEXT
088000             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
088100             MOVE GATRIM-LEN TO WS-RESOLVED-LEN
088200     END-EVALUATE.
088300 431-EXIT.
088400     EXIT.
088500*
088600****** CONTEXT FIELD LOOKUP BY BUSINESS NAME (WS-LOOKUP-KEY)
088700 440-RESOLVE-CONTEXT-FIELD.
088800     MOVE SPACES TO WS-RESOLVED-VALUE.
088900     MOVE ZERO TO WS-RESOLVED-LEN.
088950     MOVE ZERO TO GATRIM-LEN.
089000     EVALUATE TRUE
089100         WHEN WS-LOOKUP-KEY(1:9) = "RequestId"
089200             MOVE CTX-REQUEST-ID TO WS-RESOLVED-VALUE, GATRIM-TEXT
089300             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
089400         WHEN WS-LOOKUP-KEY(1:12) = "CustomerType"
089500             MOVE CTX-CUSTOMER-TYPE TO WS-RESOLVED-VALUE, GATRIM-TEXT
089600             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
089700         WHEN WS-LOOKUP-KEY(1:11) = "PolicyState"
089800             MOVE CTX-POLICY-STATE TO WS-RESOLVED-VALUE, GATRIM-TEXT
089900             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
090000         WHEN WS-LOOKUP-KEY(1:7) = "MbuCode"
090100             MOVE CTX-MBU-CODE TO WS-RESOLVED-VALUE, GATRIM-TEXT
090200             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
090300         WHEN WS-LOOKUP-KEY(1:12) = "BusinessUnit"
090400             MOVE CTX-BUSINESS-UNIT TO WS-RESOLVED-VALUE, GATRIM-TEXT
090500             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
090600         WHEN WS-LOOKUP-KEY(1:11) = "GroupNumber"
090700             MOVE CTX-GROUP-NUMBER TO WS-RESOLVED-VALUE, GATRIM-TEXT
090800             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
090900         WHEN WS-LOOKUP-KEY(1:12) = "CoverageType"
091000             MOVE CTX-COVERAGE-TYPE TO WS-RESOLVED-VALUE, GATRIM-TEXT
091100             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
091200         WHEN WS-LOOKUP-KEY(1:11) = "ExchangeInd"
091300             MOVE CTX-EXCHANGE-IND TO WS-RESOLVED-VALUE, GATRIM-TEXT
091400             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
091500         WHEN WS-LOOKUP-KEY(1:11) = "AccountType"
091600             MOVE CTX-ACCOUNT-TYPE TO WS-RESOLVED-VALUE, GATRIM-TEXT
091700             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
091800         WHEN WS-LOOKUP-KEY(1:11) = "FundingType"
091900             MOVE CTX-FUNDING-TYPE TO WS-RESOLVED-VALUE, GATRIM-TEXT
092000             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
092100         WHEN WS-LOOKUP-KEY(1:5) = "IsASO"
092200             MOVE CTX-IS-ASO TO WS-RESOLVED-VALUE, GATRIM-TEXT
092300             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
092400         WHEN WS-LOOKUP-KEY(1:13) = "IsVAExpedited"
092500             MOVE CTX-IS-VA-EXPEDITED TO WS-RESOLVED-VALUE, GATRIM-TEXT
092600             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
092700         WHEN WS-LOOKUP-KEY(1:12) = "HasFehbpAddr"
092800             MOVE CTX-HAS-FEHBP-ADDR TO WS-RESOLVED-VALUE, GATRIM-TEXT
092900             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
093000         WHEN WS-LOOKUP-KEY(1:12) = "IsWrittenReq"
093100             MOVE CTX-IS-WRITTEN-REQ TO WS-RESOLVED-VALUE, GATRIM-TEXT
093200             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
093300         WHEN WS-LOOKUP-KEY(1:13) = "VerbalAllowed"
093400             MOVE CTX-VERBAL-ALLOWED TO WS-RESOLVED-VALUE, GATRIM-TEXT
093500             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
093600         WHEN WS-LOOKUP-KEY(1:14) = "WritingAllowed"
093700             MOVE CTX-WRITING-ALLOWED TO WS-RESOLVED-VALUE, GATRIM-TEXT
093800             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
093900         WHEN WS-LOOKUP-KEY(1:11) = "RequestType"
094000             MOVE CTX-REQUEST-TYPE TO WS-RESOLVED-VALUE, GATRIM-TEXT
094100             CALL "GATRIM" USING GATRIM-TEXT, GATRIM-LEN
094200         WHEN OTHER
094300             MOVE ZERO TO GATRIM-LEN
094400     END-EVALUATE.
094500     IF GATRIM-LEN > ZERO
094600         MOVE GATRIM-LEN TO WS-RESOLVED-LEN
094700     ELSE
094800         MOVE ZERO TO WS-RESOLVED-LEN.
094900 440-EXIT.
095000     EXIT.
095100*
095200 425-APPEND-RESOLVED.
095300     IF WS-RESOLVED-LEN > ZERO
095400         COMPUTE WS-COPY-LEN = 200 - WS-OUT-LEN
095500         IF WS-RESOLVED-LEN < WS-COPY-LEN
095600             MOVE WS-RESOLVED-LEN TO WS-COPY-LEN
095700         END-IF
095800         IF WS-COPY-LEN > ZERO
095900             MOVE WS-RESOLVED-VALUE(1 : WS-COPY-LEN)
096000                  TO WS-OUT-TEXT(WS-OUT-LEN + 1 : WS-COPY-LEN)
096100             ADD WS-COPY-LEN TO WS-OUT-LEN
096200         END-IF
096300     END-IF.
096400 425-EXIT.
096500     EXIT.
096600*
096700 428-APPEND-ONE-CHAR.
096800     IF WS-OUT-LEN < 200
096900         ADD 1 TO WS-OUT-LEN
097000         MOVE WS-SRC-TEXT(WS-SCAN-POS:1)
097100              TO WS-OUT-TEXT(WS-OUT-LEN:1).
097200 428-EXIT.
097300     EXIT.
097400*
097500 450-SET-CONFIDENCE.
097600     IF RTB-PRIORITY(RTB-MATCHED-SUB) < 50
097700         MOVE "high  " TO RES-CONFIDENCE OF GA-RESULT-WORK-REC
097800     ELSE
097900         MOVE "medium" TO RES-CONFIDENCE OF GA-RESULT-WORK-REC.
098000 450-EXIT.
098100     EXIT.
098200*
098300 500-WRITE-MATCHED-RESULT.
098400     MOVE "500-WRITE-MATCHED-RESULT" TO PARA-NAME.
098500     MOVE CTX-REQUEST-ID TO RES-REQUEST-ID OF GA-RESULT-WORK-REC.
098600     MOVE RTB-RULE-ID(RTB-MATCHED-SUB)
098700          TO RES-MATCHED-RULE-ID OF GA-RESULT-WORK-REC.
098800     MOVE RTB-NAME(RTB-MATCHED-SUB)
098900          TO RES-RULE-NAME OF GA-RESULT-WORK-REC.
099000     MOVE RTB-MESSAGE-REF(RTB-MATCHED-SUB)
099100          TO RES-MESSAGE-REF OF GA-RESULT-WORK-REC.
099200     MOVE GA-RESULT-WORK-REC TO GA-RESULT-REC.
099300     WRITE GA-RESULT-REC.
099400     ADD +1 TO REQUESTS-MATCHED.
099500     ADD +1 TO RMC-COUNT(RTB-MATCHED-SUB).
099600 500-EXIT.
099700     EXIT.
099800*
099900 550-WRITE-NO-MATCH-RESULT.
100000     MOVE "550-WRITE-NO-MATCH-RESULT" TO PARA-NAME.
100100     MOVE CTX-REQUEST-ID TO RES-REQUEST-ID OF GA-RESULT-WORK-REC.
100200     MOVE SPACES TO RES-MATCHED-RULE-ID OF GA-RESULT-WORK-REC,
100300                    RES-RULE-NAME OF GA-RESULT-WORK-REC.
100400     MOVE "NO_MATCH" TO RES-MESSAGE-REF OF GA-RESULT-WORK-REC.
100500     MOVE "none  " TO RES-CONFIDENCE OF GA-RESULT-WORK-REC.
100600     MOVE WS-FALLBACK-TEXT TO RES-MESSAGE-TEXT OF GA-RESULT-WORK-REC.
100700     MOVE GA-RESULT-WORK-REC TO GA-RESULT-REC.
100800     WRITE GA-RESULT-REC.
100900     ADD +1 TO REQUESTS-UNMATCHED.
101000 550-EXIT.
101100     EXIT.
101200*
101300 800-OPEN-TABLE-FILES.
101400     MOVE "800-OPEN-TABLE-FILES" TO PARA-NAME.
101500     OPEN INPUT RULES-FILE, MESSAGES-FILE.
101600     OPEN OUTPUT SYSOUT.
101700     MOVE ZERO TO RTB-COUNT, MTB-COUNT.
101800     PERFORM 811-READ-ONE-RULE THRU 811-EXIT.
101900     PERFORM 831-READ-ONE-MESSAGE THRU 831-EXIT.
102000 800-EXIT.
102100     EXIT.
102200*
102300****** LOAD ACTIVE RULES ONLY INTO THE TABLE
102400 810-LOAD-RULE-TABLE.
102500     IF RUL-IS-ACTIVE
102600         ADD 1 TO RTB-COUNT
102700         MOVE RUL-RULE-ID      TO RTB-RULE-ID(RTB-COUNT)
102800         MOVE RUL-NAME         TO RTB-NAME(RTB-COUNT)
102900         MOVE RUL-CONNECTOR    TO RTB-CONNECTOR(RTB-COUNT)
103000         MOVE RUL-MESSAGE-REF  TO RTB-MESSAGE-REF(RTB-COUNT)
103100         MOVE RUL-COND-COUNT   TO RTB-COND-COUNT(RTB-COUNT)
103200         IF RUL-PRIORITY NOT NUMERIC
103300             MOVE 999 TO RTB-PRIORITY(RTB-COUNT)
103400         ELSE
103500             MOVE RUL-PRIORITY TO RTB-PRIORITY(RTB-COUNT)
103600         END-IF
103700         PERFORM 812-LOAD-ONE-CONDITION THRU 812-EXIT
103800                 VARYING RTB-CX FROM 1 BY 1
103900                 UNTIL RTB-CX > 5
104000     END-IF.
104100     PERFORM 811-READ-ONE-RULE THRU 811-EXIT.
104200 810-EXIT.
104300     EXIT.
104400*
104500 811-READ-ONE-RULE.
104600     READ RULES-FILE INTO GA-RULE-REC
104700         AT END MOVE "10" TO RLCODE
104800     END-READ.
104900 811-EXIT.
105000     EXIT.
105100*
105200 812-LOAD-ONE-CONDITION.
105300     MOVE CND-NEGATE(RTB-CX)
105400          TO RTB-CND-NEGATE(RTB-COUNT, RTB-CX).
105500     MOVE CND-SUBJECT(RTB-CX)
105600          TO RTB-CND-SUBJECT(RTB-COUNT, RTB-CX).
105700     MOVE CND-SOURCE(RTB-CX)
105800          TO RTB-CND-SOURCE(RTB-COUNT, RTB-CX).
105900     MOVE CND-FIELD(RTB-CX)
106000          TO RTB-CND-FIELD(RTB-COUNT, RTB-CX).
106100     MOVE CND-OP(RTB-CX)
106200          TO RTB-CND-OP(RTB-COUNT, RTB-CX).
106300     MOVE CND-VAL-COUNT(RTB-CX)
106400          TO RTB-CND-VAL-COUNT(RTB-COUNT, RTB-CX).
106500     PERFORM 813-LOAD-ONE-VALUE THRU 813-EXIT
106600             VARYING RTB-VX FROM 1 BY 1
106700             UNTIL RTB-VX > 3.
106800 812-EXIT.
106900     EXIT.
107000*
107100 813-LOAD-ONE-VALUE.
107200     MOVE CND-VALUE(RTB-CX, RTB-VX)
107300          TO RTB-CND-VALUE(RTB-COUNT, RTB-CX, RTB-VX).
107400 813-EXIT.
107500     EXIT.
107600*
107700****** SELECTION SORT, ASCENDING BY PRIORITY - THE RULE TABLE
107800****** IS NEVER LARGE ENOUGH TO NEED ANYTHING FANCIER.
107900 820-SORT-RULE-TABLE.
108000     MOVE "820-SORT-RULE-TABLE" TO PARA-NAME.
108100     IF RTB-COUNT < 2
108200         GO TO 820-EXIT.
108300     PERFORM 821-SORT-ONE-PASS THRU 821-EXIT
108400             VARYING WS-SORT-I FROM 1 BY 1
108500             UNTIL WS-SORT-I >= RTB-COUNT.
108600 820-EXIT.
108700     EXIT.
108800*
108900 821-SORT-ONE-PASS.
109000     MOVE WS-SORT-I TO WS-SORT-MIN-SUB.
109100     PERFORM 822-FIND-MIN THRU 822-EXIT
109200             VARYING WS-SORT-J FROM WS-SORT-I BY 1
109300             UNTIL WS-SORT-J > RTB-COUNT.
109400     IF WS-SORT-MIN-SUB NOT = WS-SORT-I
109500         MOVE RTB-ENTRY(WS-SORT-I)        TO WS-RULE-HOLD
109600         MOVE RTB-ENTRY(WS-SORT-MIN-SUB)  TO RTB-ENTRY(WS-SORT-I)
109700         MOVE WS-RULE-HOLD                TO RTB-ENTRY(WS-SORT-MIN-SUB).
109800 821-EXIT.
109900     EXIT.
110000*
110100 822-FIND-MIN.
110200     IF RTB-PRIORITY(WS-SORT-J) < RTB-PRIORITY(WS-SORT-MIN-SUB)
110300         MOVE WS-SORT-J TO WS-SORT-MIN-SUB.
110400 822-EXIT.
110500     EXIT.
110600*
110700 830-LOAD-MESSAGE-TABLE.
110800     ADD 1 TO MTB-COUNT.
110900     MOVE MSG-KEY TO MTB-KEY(MTB-COUNT).
111000     MOVE MSG-TEXT TO MTB-TEXT(MTB-COUNT).
111100     PERFORM 831-READ-ONE-MESSAGE THRU 831-EXIT.
111200 830-EXIT.
111300     EXIT.
111400*
111500 831-READ-ONE-MESSAGE.
111600     READ MESSAGES-FILE INTO GA-MESSAGE-REC
111700         AT END MOVE "10" TO MGCODE
111800     END-READ.
111900 831-EXIT.
112000     EXIT.
112100*
112200 840-CLOSE-TABLE-FILES.
112300     MOVE "840-CLOSE-TABLE-FILES" TO PARA-NAME.
112400     CLOSE RULES-FILE, MESSAGES-FILE.
112500 840-EXIT.
112600     EXIT.
112700*
112800 850-OPEN-MAIN-FILES.
112900     MOVE "850-OPEN-MAIN-FILES" TO PARA-NAME.
113000     OPEN INPUT CONTEXT-FILE.
113100     OPEN OUTPUT RESULT-FILE, REPORT-FILE.
113200 850-EXIT.
113300     EXIT.
113400*
113500 860-CLOSE-MAIN-FILES.
113600     MOVE "860-CLOSE-MAIN-FILES" TO PARA-NAME.
113700     CLOSE CONTEXT-FILE, RESULT-FILE, REPORT-FILE, SYSOUT.
113800 860-EXIT.
113900     EXIT.
114000*
114100 900-READ-CONTEXT.
114200     READ CONTEXT-FILE INTO GA-MEMBER-CONTEXT
114300         AT END MOVE "N" TO MORE-CONTEXT-SW
114400         GO TO 900-EXIT
114500     END-READ.
114600 900-EXIT.
114700     EXIT.
114800*
114900 900-CLEANUP.
115000     MOVE "900-CLEANUP" TO PARA-NAME.
115100     PERFORM 950-WRITE-REPORT THRU 970-EXIT.
115200     PERFORM 860-CLOSE-MAIN-FILES THRU 860-EXIT.
115300     DISPLAY "** REQUESTS READ **".
115400     DISPLAY REQUESTS-READ.
115420     DISPLAY "** REQUESTS WITH NON-NUMERIC REQUEST ID **".
115440     DISPLAY WS-BAD-ID-COUNT.
115500     DISPLAY "** REQUESTS MATCHED **".
115600     DISPLAY REQUESTS-MATCHED.
115700     DISPLAY "** REQUESTS UNMATCHED **".
115800     DISPLAY REQUESTS-UNMATCHED.
115900     DISPLAY "******** NORMAL END OF JOB GAEVAL ********".
116000 900-EXIT.
116100     EXIT.
116200*
116300****** SUMMARY REPORT - ONE DETAIL LINE PER RULE, THEN TOTALS
116400 950-WRITE-REPORT.
116500     MOVE WS-TODAY-MM TO RPT-HDR-MM.
116600     MOVE WS-TODAY-DD TO RPT-HDR-DD.
116700     COMPUTE RPT-HDR-CCYY = 2000 + WS-TODAY-YY.
116800     MOVE WS-PAGES TO RPT-HDR-PAGE-O.
116900     WRITE RPT-REC FROM WS-RPT-HDR-LINE
117000         AFTER ADVANCING NEXT-PAGE.
117100     WRITE RPT-REC FROM WS-BLANK-LINE
117200         AFTER ADVANCING 1.
117300     WRITE RPT-REC FROM WS-RPT-COLM-HDR-LINE
117400         AFTER ADVANCING 2.
117500     MOVE +3 TO WS-LINES.
117600 950-EXIT.
117700     EXIT.
117800*
117900 960-WRITE-RULE-DETAIL.
118000     MOVE RTB-RULE-ID(RTB-SUB) TO RPT-DTL-RULE-ID-O.
118100     MOVE RTB-NAME(RTB-SUB)    TO RPT-DTL-NAME-O.
118200     MOVE RTB-PRIORITY(RTB-SUB) TO RPT-DTL-PRIORITY-O.
118300     MOVE RMC-COUNT(RTB-SUB)   TO RPT-DTL-COUNT-O.
118400     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE
118500         AFTER ADVANCING 1.
118600     ADD 1 TO WS-LINES.
118700     IF WS-LINES > 50
118800         WRITE RPT-REC FROM WS-BLANK-LINE
118900             AFTER ADVANCING NEXT-PAGE
119000         ADD 1 TO WS-PAGES
119100         MOVE WS-PAGES TO RPT-HDR-PAGE-O
119200         WRITE RPT-REC FROM WS-RPT-HDR-LINE
119300             AFTER ADVANCING 1
119400         MOVE +1 TO WS-LINES.
119500 960-EXIT.
119600     EXIT.
119700*
119800 970-WRITE-TOTALS.
119900     PERFORM 960-WRITE-RULE-DETAIL THRU 960-EXIT
120000             VARYING RTB-SUB FROM 1 BY 1
120100             UNTIL RTB-SUB > RTB-COUNT.
120200     WRITE RPT-REC FROM WS-BLANK-LINE
120300         AFTER ADVANCING 2.
120400     MOVE REQUESTS-READ TO RPT-TOT-READ-O.
120500     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE
120600         AFTER ADVANCING 1.
120700     MOVE REQUESTS-MATCHED TO RPT-TOT-MATCHED-O.
120800     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE2
120900         AFTER ADVANCING 1.
121000     MOVE REQUESTS-UNMATCHED TO RPT-TOT-UNMATCHED-O.
121100     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE3
121200         AFTER ADVANCING 1.
121300     MOVE MTB-COUNT TO RPT-TOT-TEMPLATES-O.
121400     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE4
121500         AFTER ADVANCING 1.
121600     MOVE RTB-COUNT TO RPT-TOT-RULES-O.
121700     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE5
121800         AFTER ADVANCING 1.
121900 970-EXIT.
122000     EXIT.
122100*
122200 1000-ABEND-RTN.
122300     WRITE SYSOUT-REC FROM ABEND-REC.
122400     CLOSE SYSOUT.
122500     DISPLAY "*** ABNORMAL END OF JOB-GAEVAL ***" UPON CONSOLE.
122600     DIVIDE ZERO-VAL INTO ONE-VAL.
