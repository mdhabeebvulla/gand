000100******************************************************************
000200*    MEMBER CONTEXT RECORD                           GACTX      *
000300*    ------------------------                                   *
000400*    ONE ROW PER GRIEVANCE/APPEAL REQUEST.  BUILT EITHER BY THE  *
000500*    FRONT-END INTAKE SYSTEM OR BY GAEXTRCT FROM FREE-TEXT.      *
000600*    FIXED LENGTH 95 - CHARACTER FIELDS LEFT-JUST/SPACE-PAD.     *
000700******************************************************************
000800 01  GA-MEMBER-CONTEXT.
000900     05  CTX-REQUEST-ID          PIC X(08).
000950     05  CTX-REQUEST-ID-NUM REDEFINES CTX-REQUEST-ID
000960                                 PIC 9(08).
001000     05  CTX-CUSTOMER-TYPE       PIC X(10).
001100         88  CTX-CUST-MEMBER         VALUE "Member    ".
001200         88  CTX-CUST-BROKER         VALUE "Broker    ".
001300         88  CTX-CUST-PROVIDER       VALUE "Provider  ".
001400     05  CTX-POLICY-STATE        PIC X(02).
001500     05  CTX-MBU-CODE            PIC X(04).
001600         88  CTX-MBU-INDIVIDUAL      VALUE "IND ".
001700         88  CTX-MBU-LARGE-GROUP     VALUE "LG  ".
001800         88  CTX-MBU-NATIONAL        VALUE "NATL".
001900         88  CTX-MBU-SMALL-GROUP     VALUE "SG  ".
002000     05  CTX-BUSINESS-UNIT       PIC X(10).
002100         88  CTX-BU-NATIONAL         VALUE "National  ".
002200         88  CTX-BU-LOCAL            VALUE "Local     ".
002300     05  CTX-GROUP-NUMBER        PIC X(10).
002400     05  CTX-COVERAGE-TYPE       PIC X(03).
002500         88  CTX-COV-MEDICAL         VALUE "MED".
002600         88  CTX-COV-DENTAL          VALUE "DEN".
002700         88  CTX-COV-VISION          VALUE "VIS".
002800     05  CTX-EXCHANGE-IND        PIC X(02).
002900         88  CTX-EXCHANGE-YES        VALUE "Y ".
003000         88  CTX-EXCHANGE-NO         VALUE "N ".
003100         88  CTX-EXCHANGE-NA         VALUE "NA".
003200     05  CTX-ACCOUNT-TYPE        PIC X(12).
003300         88  CTX-ACCT-FEHBP          VALUE "FEHBP       ".
003400         88  CTX-ACCT-SHBP           VALUE "SHBP        ".
003500         88  CTX-ACCT-NATIONAL       VALUE "National    ".
003600         88  CTX-ACCT-INDIVIDUAL     VALUE "Individual  ".
003700         88  CTX-ACCT-EXCHANGE       VALUE "Exchange    ".
003800     05  CTX-FUNDING-TYPE        PIC X(14).
003900         88  CTX-FUND-FULLY-INSURED  VALUE "Fully Insured ".
004000         88  CTX-FUND-ASO            VALUE "ASO           ".
004100         88  CTX-FUND-SELF-FUNDED    VALUE "Self-Funded   ".
004200     05  CTX-IS-ASO              PIC X(01).
004300         88  CTX-ASO-YES             VALUE "Y".
004400         88  CTX-ASO-NO              VALUE "N".
004500     05  CTX-IS-VA-EXPEDITED     PIC X(01).
004600         88  CTX-VA-EXPEDITED-YES    VALUE "Y".
004700         88  CTX-VA-EXPEDITED-NO     VALUE "N".
004800     05  CTX-HAS-FEHBP-ADDR      PIC X(01).
004900         88  CTX-FEHBP-ADDR-YES      VALUE "Y".
005000         88  CTX-FEHBP-ADDR-NO       VALUE "N".
005100     05  CTX-IS-WRITTEN-REQ      PIC X(01).
005200         88  CTX-WRITTEN-REQ-YES     VALUE "Y".
005300         88  CTX-WRITTEN-REQ-NO      VALUE "N".
005400     05  CTX-VERBAL-ALLOWED      PIC X(03).
005500         88  CTX-VERBAL-ALLOWED-YES  VALUE "Yes".
005600         88  CTX-VERBAL-ALLOWED-NO   VALUE "No ".
005700     05  CTX-WRITING-ALLOWED     PIC X(03).
005800         88  CTX-WRITING-ALLOWED-YES VALUE "Yes".
005900         88  CTX-WRITING-ALLOWED-NO  VALUE "No ".
006000     05  CTX-REQUEST-TYPE        PIC X(09).
006100         88  CTX-REQ-GRIEVANCE       VALUE "grievance".
006200         88  CTX-REQ-APPEAL          VALUE "appeal   ".
006300         88  CTX-REQ-BOTH            VALUE "both     ".
006400     05  FILLER                  PIC X(01).
