000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GAVALID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/02/92.
000600 DATE-COMPILED. 11/02/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE RULES VALIDATOR FOR THE GRIEVANCE
001300*          AND APPEALS (G&A) INSTRUCTION RULE SET.  IT IS RUN BY
001400*          HAND BEFORE A NEW OR CHANGED RULES-FILE IS PROMOTED
001500*          TO GAEVAL'S PRODUCTION LIBRARY, AND CHECKS THE FILE
001600*          FOR STRUCTURAL PROBLEMS GAEVAL ITSELF WOULD NOT CATCH
001700*          UNTIL IT WAS ALREADY IN PRODUCTION.
001800*
001900*          EVERY ROW ON THE FILE IS CHECKED FOR A MISSING RULE
002000*          ID, A DUPLICATE RULE ID, NO CONDITIONS, A MISSING
002100*          MESSAGE REFERENCE, AND A MISSING/NON-NUMERIC PRIORITY
002200*          - EACH OF THESE IS TREATED AS AN ERROR.  A MESSAGE
002300*          REFERENCE THAT DOES NOT MATCH ANY TEMPLATE ON THE
002400*          MESSAGE FILE, AND A PRIORITY VALUE REPEATED ON MORE
002500*          THAN ONE RULE, ARE TREATED AS WARNINGS ONLY.  A RULES
002600*          FILE WITH NO ROWS AT ALL IS ALSO AN ERROR.  THE RUN IS
002700*          "VALID" WHEN THE ERROR COUNT IS ZERO - WARNINGS DO NOT
002800*          STOP PROMOTION.
002900*
003000******************************************************************
003100*
003200               INPUT FILE    - DDS0001.GARULE (RULE DEFINITIONS)
003300               INPUT FILE    - DDS0001.GAMSG  (MESSAGE TEMPLATES)
003400               OUTPUT FILE   - DDS0001.GAVRPT (VALIDATION REPORT)
003500               DUMP FILE     - SYSOUT
003600*
003700******************************************************************
003800*
003900*    CHANGE LOG
004000*    ----------
004100*    11/02/92  JS   0000  ORIGINAL CODING, AS TRMTSRCH - LOOKED UP
004200*                         THE LAB TEST CATALOG FOR EACH TREATMENT
004300*                         RECORD COMING OFF THE DAILY SORT.
004400*    06/18/94  JS   0064  ADDED THE BAD-OPEN-STATUS CHECK ON THE
004500*                         CATALOG FILE - OPERATIONS HAD BEEN
004600*                         RUNNING IT AGAINST THE WRONG GENERATION.
004700*    02/09/98  TGD  0221  Y2K REVIEW - NO DATE-BEARING FIELDS ON
004800*                         THE LOOKUP RECORD ITSELF.  REPORT DATE
004900*                         STILL 2-DIGIT YEAR - SEE NEXT ENTRY.
005000*    03/03/99  TGD  0225  WIDENED THE REPORT DATE TO A 4-DIGIT
005100*                         YEAR AHEAD OF Y2K CUTOVER.
005200*    11/21/01  CLH  0310  RETIRED THE LAB-TEST CATALOG LOOKUP AND
005300*                         REBUILT THIS MODULE AS THE G&A RULES
005400*                         VALIDATOR.  RENAMED FROM TRMTSRCH.  KEPT
005500*                         THE LOAD-TABLE-THEN-CHECK SHAPE AND THE
005600*                         NATIVE SEARCH VERB FOR THE LOOKUPS.
005700*    12/14/01  CLH  0313  ADDED THE DUPLICATE-ID AND MISSING-
005800*                         FIELD ERROR CHECKS.
005900*    01/29/02  CLH  0318  ADDED THE DANGLING-MESSAGE-REF AND
006000*                         DUPLICATE-PRIORITY WARNING CHECKS.
006100*    03/11/05  PDK  0385  EMPTY RULES-FILE NOW FLAGGED AS AN
006200*                         ERROR INSTEAD OF SILENTLY PRODUCING A
006300*                         REPORT WITH A ZERO RULE COUNT - QA
006400*                         HAD MISSED A BLANK FILE TWICE THIS WAY.
006420*    08/06/06  PDK  0403  DROPPED THE WS-SEEN-ID-PREFIX BREAKOUT OF
006440*                         THE SEEN-ID TABLE - THE DUPLICATE-ID
006450*                         CHECK SEARCHES ON THE FULL 20-BYTE KEY
006460*                         AND NEVER TOUCHED THE 4-BYTE PREFIX VIEW.
006470*                         ADDED A CLEAR OF WS-MSGKEY-TABLE AHEAD OF
006480*                         THE LOAD AT 800, SO A SHORT MESSAGE FILE
006490*                         NEVER LEAVES A PRIOR RUN'S KEYS SITTING
006495*                         PAST THE NEW MTK-COUNT.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800*
007900     SELECT RULES-FILE
008000     ASSIGN TO UT-S-GARULE
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS RLCODE.
008300*
008400     SELECT MESSAGES-FILE
008500     ASSIGN TO UT-S-GAMSG
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS MSCODE.
008800*
008900     SELECT VALID-REPORT
009000     ASSIGN TO UT-S-GAVRPT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS VRCODE.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC                  PIC X(130).
010300*
010400****** THE RULE SET IS DATA, NOT CODE - SEE GARULE FOR THE
010500****** FLATTENED LAYOUT.  THIS PROGRAM NEVER WRITES THE FILE.
010600 FD  RULES-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS GA-RULE-REC.
011100     COPY GARULE.
011200*
011300****** MESSAGE TEMPLATES - LOADED ONCE SO EACH RULE'S
011400****** RUL-MESSAGE-REF CAN BE CHECKED AGAINST A REAL KEY.
011500 FD  MESSAGES-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 221 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS GA-MESSAGE-REC.
012100     COPY GAMSG.
012200*
012300 FD  VALID-REPORT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS VRPT-REC.
012900 01  VRPT-REC                    PIC X(132).
013000*
013100 WORKING-STORAGE SECTION.
013200 01  FILE-STATUS-CODES.
013300     05  RLCODE                  PIC X(02).
013400         88  RL-CODE-READ            VALUE SPACES.
013500         88  RL-NO-MORE-DATA         VALUE "10".
013600     05  MSCODE                  PIC X(02).
013700         88  MS-CODE-READ            VALUE SPACES.
013800         88  MS-NO-MORE-DATA         VALUE "10".
013900     05  VRCODE                  PIC X(02).
014000         88  VR-CODE-WRITE           VALUE SPACES.
014100*
014200 01  WS-TODAY-DATE               PIC 9(06).
014300 01  WS-TODAY-DATE-BROKEN REDEFINES WS-TODAY-DATE.
014400     05  WS-TODAY-YY             PIC 9(02).
014500     05  WS-TODAY-MM             PIC 9(02).
014600     05  WS-TODAY-DD             PIC 9(02).
014650*
014670 77  WS-TODAY-CENTURY-YEAR       PIC 9(04) VALUE ZERO.
014800*
014900******************************************************************
015000*    MESSAGE-KEY TABLE - LOADED WHOLE FROM MESSAGES-FILE, SEARCHED*
015100*    LINEARLY FOR EACH RULE'S RUL-MESSAGE-REF.  THE FILE IS SMALL *
015200*    (A HANDFUL OF TEMPLATES), SO A SEARCH IS PLENTY FAST.        *
015300******************************************************************
015400 01  WS-MSGKEY-TABLE.
015500     05  MTK-COUNT               PIC 9(03) COMP.
015600     05  MTK-ENTRY OCCURS 100 TIMES INDEXED BY MTK-IDX.
015700         10  MTK-KEY             PIC X(20).
015720 01  WS-MSGKEY-TABLE-BLOB REDEFINES WS-MSGKEY-TABLE.
015740     05  FILLER                  PIC X(02).
015760     05  MTK-ENTRY-BLOB OCCURS 100 TIMES
015770                   INDEXED BY MTK-ALT-IDX   PIC X(20).
015800*
015900******************************************************************
016000*    RULE-ID AND PRIORITY "SEEN SO FAR" TABLES - BUILT UP ONE     *
016100*    ENTRY PER RULE AS THE FILE IS READ, SO EACH NEW RULE CAN BE  *
016200*    SEARCHED AGAINST EVERYTHING READ BEFORE IT.                  *
016300******************************************************************
016400 01  WS-SEEN-ID-TABLE.
016500     05  WS-SID-COUNT            PIC 9(03) COMP.
016600     05  WS-SEEN-ID-ENTRY OCCURS 50 TIMES INDEXED BY WS-SID-IDX.
016700         10  WS-SEEN-ID          PIC X(20).
017300*
017400 01  WS-SEEN-PRI-TABLE.
017500     05  WS-PRI-COUNT            PIC 9(03) COMP.
017600     05  WS-SEEN-PRI-ENTRY OCCURS 50 TIMES INDEXED BY WS-PRI-IDX.
017700         10  WS-SEEN-PRI         PIC 9(03).
017800*
017900 01  WS-VALID-RESULT.
018000     05  WS-ERROR-COUNT          PIC 9(05) COMP.
018100     05  WS-WARNING-COUNT        PIC 9(05) COMP.
018200     05  WS-RULE-COUNT           PIC 9(05) COMP.
018300     05  WS-VALID-IND            PIC X(03).
018400         88  WS-RUN-IS-VALID         VALUE "YES".
018500         88  WS-RUN-NOT-VALID        VALUE "NO ".
018600*
018700 01  FLAGS-AND-SWITCHES.
018800     05  WS-RULES-ABSENT-SW      PIC X(01).
018900         88  WS-RULES-WERE-ABSENT    VALUE "Y".
019000     05  WS-DUP-FOUND-SW         PIC X(01).
019100         88  WS-DUP-ID-FOUND         VALUE "Y".
019200     05  WS-MSG-FOUND-SW         PIC X(01).
019300         88  WS-MSG-REF-FOUND        VALUE "Y".
019400     05  WS-PRI-DUP-SW           PIC X(01).
019500         88  WS-PRI-IS-DUP           VALUE "Y".
019600*
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  WS-PAGES                PIC 9(03) COMP.
019900     05  WS-LINES                PIC 9(03) COMP.
020000*
020100 COPY GAABND.
020200*
020300******************************************************************
020400*    VALIDATION REPORT LINES                                     *
020500******************************************************************
020600 01  WS-VRPT-HDR-LINE.
020700     05  FILLER                  PIC X(01) VALUE SPACE.
020800     05  FILLER                  PIC X(23) VALUE
020900         "G&A RULES VALIDATOR -- ".
021000     05  FILLER                  PIC X(19) VALUE
021100         "VALIDATION RUN FOR ".
021200     05  VRPT-HDR-MM             PIC 9(02).
021300     05  FILLER                  PIC X(01) VALUE "/".
021400     05  VRPT-HDR-DD             PIC 9(02).
021500     05  FILLER                  PIC X(01) VALUE "/".
021600     05  VRPT-HDR-CCYY           PIC 9(04).
021700     05  FILLER                  PIC X(65) VALUE SPACES.
021800     05  FILLER                  PIC X(06) VALUE "PAGE  ".
021900     05  VRPT-HDR-PAGE-O         PIC Z9.
022000*
022100 01  WS-VRPT-COLM-HDR-LINE.
022200     05  FILLER                  PIC X(22) VALUE "RULE ID".
022300     05  FILLER                  PIC X(10) VALUE "SEVERITY".
022400     05  FILLER                  PIC X(80) VALUE "ISSUE".
022500     05  FILLER                  PIC X(20) VALUE SPACES.
022600*
022700 01  WS-VRPT-DETAIL-LINE.
022800     05  VRPT-DTL-RULE-ID-O      PIC X(20).
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  VRPT-DTL-SEVERITY-O     PIC X(08).
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  VRPT-DTL-ISSUE-O        PIC X(80).
023300     05  FILLER                  PIC X(20) VALUE SPACES.
023400*
023500 01  WS-VRPT-TOTALS-LINE.
023600     05  FILLER                  PIC X(30) VALUE
023700         "RULES CHECKED. . . . . . . . .".
023800     05  VRPT-TOT-RULES-O        PIC ZZZ,ZZ9.
023900     05  FILLER                  PIC X(95) VALUE SPACES.
024000*
024100 01  WS-VRPT-TOTALS-LINE2.
024200     05  FILLER                  PIC X(30) VALUE
024300         "ERROR COUNT. . . . . . . . . .".
024400     05  VRPT-TOT-ERRORS-O       PIC ZZZ,ZZ9.
024500     05  FILLER                  PIC X(95) VALUE SPACES.
024600*
024700 01  WS-VRPT-TOTALS-LINE3.
024800     05  FILLER                  PIC X(30) VALUE
024900         "WARNING COUNT. . . . . . . . .".
025000     05  VRPT-TOT-WARNINGS-O     PIC ZZZ,ZZ9.
025100     05  FILLER                  PIC X(95) VALUE SPACES.
025200*
025300 01  WS-VRPT-TOTALS-LINE4.
025400     05  FILLER                  PIC X(30) VALUE
025500         "RULES-FILE IS VALID. . . . . .".
025600     05  VRPT-TOT-VALID-O        PIC X(03).
025700     05  FILLER                  PIC X(99) VALUE SPACES.
025800*
025900 01  WS-VRPT-BLANK-LINE.
026000     05  FILLER                  PIC X(132) VALUE SPACES.
026100*
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 100-MAINLINE THRU 100-EXIT
026500         UNTIL RL-NO-MORE-DATA.
026600     PERFORM 900-CLEANUP THRU 900-EXIT.
026700     MOVE ZERO TO RETURN-CODE.
026800     GOBACK.
026900*
027000 000-HOUSEKEEPING.
027100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027200     DISPLAY "******** BEGIN JOB GAVALID ********".
027300     ACCEPT WS-TODAY-DATE FROM DATE.
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS WS-VALID-RESULT.
027500     MOVE +1 TO WS-PAGES.
027600     MOVE "N" TO WS-RULES-ABSENT-SW.
027700     OPEN INPUT RULES-FILE, MESSAGES-FILE.
027800     OPEN OUTPUT VALID-REPORT, SYSOUT.
027900     IF RLCODE NOT = SPACES
028000         MOVE "BAD OPEN STATUS ON RULES-FILE" TO ABEND-REASON
028100         MOVE RLCODE TO ACTUAL-VAL
028200         GO TO 1000-ABEND-RTN.
028300     MOVE ZERO TO MTK-COUNT, WS-SID-COUNT, WS-PRI-COUNT.
028350     PERFORM 790-CLEAR-MSGKEY-TABLE THRU 790-EXIT
028360         VARYING MTK-ALT-IDX FROM 1 BY 1
028370         UNTIL MTK-ALT-IDX > 100.
028400     PERFORM 800-LOAD-MESSAGE-KEYS THRU 800-EXIT
028500             UNTIL MS-NO-MORE-DATA.
028600     READ RULES-FILE
028700         AT END
028800         MOVE "10" TO RLCODE
028900         MOVE "Y" TO WS-RULES-ABSENT-SW
029000     END-READ.
029100     IF WS-RULES-WERE-ABSENT
029200         ADD 1 TO WS-ERROR-COUNT
029300         MOVE SPACES TO VRPT-DTL-RULE-ID-O
029400         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
029500         MOVE "RULES LIST IS ABSENT - RULES-FILE HAS NO ROWS"
029500-            TO VRPT-DTL-ISSUE-O
029600         PERFORM 600-WRITE-VALID-REPORT THRU 600-EXIT
029700         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
029800     END-IF.
029900 000-EXIT.
030000     EXIT.
030100*
030200 100-MAINLINE.
030300     MOVE "100-MAINLINE" TO PARA-NAME.
030400     IF WS-RULE-COUNT = ZERO
030500         PERFORM 600-WRITE-VALID-REPORT THRU 600-EXIT.
030600     ADD 1 TO WS-RULE-COUNT.
030700     PERFORM 300-CHECK-REQUIRED-FIELDS THRU 300-EXIT.
030800     PERFORM 400-CHECK-WARNINGS THRU 400-EXIT.
030900     PERFORM 450-REMEMBER-RULE THRU 450-EXIT.
031000     READ RULES-FILE
031100         AT END MOVE "10" TO RLCODE
031200     END-READ.
031300 100-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*    300-CHECK-REQUIRED-FIELDS - THE FIVE ERROR CONDITIONS        *
031800******************************************************************
031900 300-CHECK-REQUIRED-FIELDS.
032000     MOVE "300-CHECK-REQUIRED-FIELDS" TO PARA-NAME.
032100     IF RUL-RULE-ID = SPACES
032200         ADD 1 TO WS-ERROR-COUNT
032300         MOVE SPACES TO VRPT-DTL-RULE-ID-O
032400         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
032500         MOVE "RULE ID IS MISSING" TO VRPT-DTL-ISSUE-O
032600         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
032700     ELSE
032800         PERFORM 310-CHECK-DUPLICATE-ID THRU 310-EXIT
032900     END-IF.
033000     IF RUL-COND-COUNT = ZERO
033100         ADD 1 TO WS-ERROR-COUNT
033200         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
033300         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
033400         MOVE "RULE HAS NO CONDITIONS" TO VRPT-DTL-ISSUE-O
033500         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
033600     END-IF.
033700     IF RUL-MESSAGE-REF = SPACES
033800         ADD 1 TO WS-ERROR-COUNT
033900         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
034000         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
034100         MOVE "MESSAGE REFERENCE IS MISSING" TO VRPT-DTL-ISSUE-O
034200         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
034300     END-IF.
034400     IF RUL-PRIORITY NOT NUMERIC
034500         ADD 1 TO WS-ERROR-COUNT
034600         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
034700         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
034750         STRING "PRIORITY IS MISSING OR NOT NUMERIC - FOUND: "
034760             DELIMITED BY SIZE
034770             RUL-PRIORITY-X DELIMITED BY SIZE
034780             INTO VRPT-DTL-ISSUE-O
034900         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
035000     END-IF.
035100 300-EXIT.
035200     EXIT.
035300*
035400******************************************************************
035500*    310-CHECK-DUPLICATE-ID - SEARCHES THE "SEEN SO FAR" ID       *
035600*    TABLE, ONE ENTRY PER RULE ALREADY READ THIS RUN.  A NEW      *
035700*    RULE ID IS CHECKED HERE BEFORE IT IS ITSELF FILED AWAY BY    *
035800*    450-REMEMBER-RULE.                                          *
035900******************************************************************
036000 310-CHECK-DUPLICATE-ID.
036100     MOVE "N" TO WS-DUP-FOUND-SW.
036200     IF WS-SID-COUNT = ZERO
036300         GO TO 310-EXIT.
036400     SET WS-SID-IDX TO 1.
036500     SEARCH WS-SEEN-ID-ENTRY
036600         AT END
036700             NEXT SENTENCE
036800         WHEN WS-SEEN-ID(WS-SID-IDX) = RUL-RULE-ID
036900             MOVE "Y" TO WS-DUP-FOUND-SW
037000     END-SEARCH.
037100     IF WS-DUP-ID-FOUND
037200         ADD 1 TO WS-ERROR-COUNT
037300         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
037400         MOVE "ERROR" TO VRPT-DTL-SEVERITY-O
037500         MOVE "DUPLICATE RULE ID" TO VRPT-DTL-ISSUE-O
037600         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
037700     END-IF.
037800 310-EXIT.
037900     EXIT.
038000*
038100******************************************************************
038200*    400-CHECK-WARNINGS - THE TWO WARNING CONDITIONS              *
038300******************************************************************
038400 400-CHECK-WARNINGS.
038500     MOVE "400-CHECK-WARNINGS" TO PARA-NAME.
038600     IF RUL-MESSAGE-REF = SPACES
038700         GO TO 410-CHECK-WARNINGS-PRIORITY.
038800     PERFORM 420-CHECK-MESSAGE-REF-EXISTS THRU 420-EXIT.
038900     IF NOT WS-MSG-REF-FOUND
039000         ADD 1 TO WS-WARNING-COUNT
039100         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
039200         MOVE "WARNING" TO VRPT-DTL-SEVERITY-O
039300         MOVE "MESSAGE REF HAS NO MATCHING TEMPLATE" TO
039300-            VRPT-DTL-ISSUE-O
039400         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
039500     END-IF.
039600 410-CHECK-WARNINGS-PRIORITY.
039700     IF RUL-PRIORITY NOT NUMERIC
039800         GO TO 400-EXIT.
039900     PERFORM 430-CHECK-DUPLICATE-PRIORITY THRU 430-EXIT.
040000     IF WS-PRI-IS-DUP
040100         ADD 1 TO WS-WARNING-COUNT
040200         MOVE RUL-RULE-ID TO VRPT-DTL-RULE-ID-O
040300         MOVE "WARNING" TO VRPT-DTL-SEVERITY-O
040400         MOVE "DUPLICATE PRIORITY VALUE" TO VRPT-DTL-ISSUE-O
040500         PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT
040600     END-IF.
040700 400-EXIT.
040800     EXIT.
040900*
041000******************************************************************
041100*    420-CHECK-MESSAGE-REF-EXISTS - SEARCHES THE MESSAGE-KEY      *
041200*    TABLE LOADED AT STARTUP BY 800-LOAD-MESSAGE-KEYS.            *
041300******************************************************************
041400 420-CHECK-MESSAGE-REF-EXISTS.
041500     MOVE "N" TO WS-MSG-FOUND-SW.
041600     IF MTK-COUNT = ZERO
041700         GO TO 420-EXIT.
041800     SET MTK-IDX TO 1.
041900     SEARCH MTK-ENTRY
042000         AT END
042100             NEXT SENTENCE
042200         WHEN MTK-KEY(MTK-IDX) = RUL-MESSAGE-REF
042300             MOVE "Y" TO WS-MSG-FOUND-SW
042400     END-SEARCH.
042500 420-EXIT.
042600     EXIT.
042700*
042800******************************************************************
042900*    430-CHECK-DUPLICATE-PRIORITY - SEARCHES THE "SEEN SO FAR"    *
043000*    PRIORITY TABLE.                                              *
043100******************************************************************
043200 430-CHECK-DUPLICATE-PRIORITY.
043300     MOVE "N" TO WS-PRI-DUP-SW.
043400     IF WS-PRI-COUNT = ZERO
043500         GO TO 430-EXIT.
043600     SET WS-PRI-IDX TO 1.
043700     SEARCH WS-SEEN-PRI-ENTRY
043800         AT END
043900             NEXT SENTENCE
044000         WHEN WS-SEEN-PRI(WS-PRI-IDX) = RUL-PRIORITY
044100             MOVE "Y" TO WS-PRI-DUP-SW
044200     END-SEARCH.
044300 430-EXIT.
044400     EXIT.
044500*
044600******************************************************************
044700*    450-REMEMBER-RULE - FILES THE CURRENT RULE'S ID AND          *
044800*    PRIORITY AWAY IN THE "SEEN SO FAR" TABLES, ROOM PERMITTING.  *
044900*    BOTH TABLES ARE CAPPED AT 50 ENTRIES - A RULES-FILE LARGER   *
045000*    THAN THAT STOPS CATCHING NEW DUPLICATES BUT DOES NOT ABEND.  *
045200******************************************************************
045300 450-REMEMBER-RULE.
045400     IF RUL-RULE-ID NOT = SPACES AND WS-SID-COUNT < 50
045500         ADD 1 TO WS-SID-COUNT
045600         MOVE RUL-RULE-ID TO WS-SEEN-ID(WS-SID-COUNT)
045700     END-IF.
045800     IF RUL-PRIORITY IS NUMERIC AND WS-PRI-COUNT < 50
045900         ADD 1 TO WS-PRI-COUNT
046000         MOVE RUL-PRIORITY TO WS-SEEN-PRI(WS-PRI-COUNT)
046100     END-IF.
046200 450-EXIT.
046300     EXIT.
046400*
046450******************************************************************
046460*    790-CLEAR-MSGKEY-TABLE - BLANKS THE MESSAGE-KEY TABLE BEFORE *
046470*    IT IS LOADED, SO A PRIOR RUN'S LEFTOVER KEYS PAST THE        *
046480*    CURRENT MESSAGE FILE'S END-OF-FILE CAN NEVER BE SEARCHED.    *
046490******************************************************************
046492 790-CLEAR-MSGKEY-TABLE.
046494     MOVE SPACES TO MTK-ENTRY-BLOB(MTK-ALT-IDX).
046496 790-EXIT.
046498     EXIT.
046500******************************************************************
046600*    800-LOAD-MESSAGE-KEYS - LOADS EVERY MSG-KEY ON THE MESSAGE   *
046700*    FILE INTO WS-MSGKEY-TABLE FOR THE DANGLING-REFERENCE CHECK.  *
046800******************************************************************
046900 800-LOAD-MESSAGE-KEYS.
047000     MOVE "800-LOAD-MESSAGE-KEYS" TO PARA-NAME.
047100     READ MESSAGES-FILE
047200         AT END MOVE "10" TO MSCODE
047300         NOT AT END
047400             ADD 1 TO MTK-COUNT
047500             MOVE MSG-KEY TO MTK-KEY(MTK-COUNT)
047600     END-READ.
047700 800-EXIT.
047800     EXIT.
047900*
048000******************************************************************
048100*    600-WRITE-VALID-REPORT / 610 / 620 - VALIDATION REPORT.      *
048200*    600 WRITES THE HEADINGS ONCE, BEFORE THE FIRST DETAIL LINE   *
048300*    (OR IMMEDIATELY, IF THE RULES-FILE TURNED OUT TO BE EMPTY).  *
048400******************************************************************
048500 600-WRITE-VALID-REPORT.
048600     MOVE WS-TODAY-MM TO VRPT-HDR-MM.
048700     MOVE WS-TODAY-DD TO VRPT-HDR-DD.
048800     COMPUTE VRPT-HDR-CCYY = 2000 + WS-TODAY-YY.
048900     MOVE WS-PAGES TO VRPT-HDR-PAGE-O.
049000     WRITE VRPT-REC FROM WS-VRPT-HDR-LINE
049100         AFTER ADVANCING NEXT-PAGE.
049200     WRITE VRPT-REC FROM WS-VRPT-BLANK-LINE
049300         AFTER ADVANCING 1.
049400     WRITE VRPT-REC FROM WS-VRPT-COLM-HDR-LINE
049500         AFTER ADVANCING 2.
049600     MOVE +3 TO WS-LINES.
049700 600-EXIT.
049800     EXIT.
049900*
050000 620-WRITE-DETAIL-LINE.
050100     WRITE VRPT-REC FROM WS-VRPT-DETAIL-LINE
050200         AFTER ADVANCING 1.
050300     ADD 1 TO WS-LINES.
050400     IF WS-LINES > 50
050500         ADD 1 TO WS-PAGES
050600         MOVE WS-PAGES TO VRPT-HDR-PAGE-O
050700         WRITE VRPT-REC FROM WS-VRPT-HDR-LINE
050800             AFTER ADVANCING NEXT-PAGE
050900         WRITE VRPT-REC FROM WS-VRPT-COLM-HDR-LINE
051000             AFTER ADVANCING 2
051100         MOVE +3 TO WS-LINES
051200     END-IF.
051300 620-EXIT.
051400     EXIT.
051500*
051600 610-WRITE-VALID-TOTALS.
051700     IF WS-ERROR-COUNT = ZERO
051800         MOVE "YES" TO WS-VALID-IND
051900     ELSE
052000         MOVE "NO " TO WS-VALID-IND
052100     END-IF.
052200     WRITE VRPT-REC FROM WS-VRPT-BLANK-LINE
052300         AFTER ADVANCING 2.
052400     MOVE WS-RULE-COUNT TO VRPT-TOT-RULES-O.
052500     WRITE VRPT-REC FROM WS-VRPT-TOTALS-LINE
052600         AFTER ADVANCING 1.
052700     MOVE WS-ERROR-COUNT TO VRPT-TOT-ERRORS-O.
052800     WRITE VRPT-REC FROM WS-VRPT-TOTALS-LINE2
052900         AFTER ADVANCING 1.
053000     MOVE WS-WARNING-COUNT TO VRPT-TOT-WARNINGS-O.
053100     WRITE VRPT-REC FROM WS-VRPT-TOTALS-LINE3
053200         AFTER ADVANCING 1.
053300     MOVE WS-VALID-IND TO VRPT-TOT-VALID-O.
053400     WRITE VRPT-REC FROM WS-VRPT-TOTALS-LINE4
053500         AFTER ADVANCING 1.
053600 610-EXIT.
053700     EXIT.
053800*
053900 900-CLEANUP.
054000     MOVE "900-CLEANUP" TO PARA-NAME.
054100     PERFORM 610-WRITE-VALID-TOTALS THRU 610-EXIT.
054200     CLOSE RULES-FILE, MESSAGES-FILE, VALID-REPORT, SYSOUT.
054300     DISPLAY "** RULES CHECKED **".
054400     DISPLAY WS-RULE-COUNT.
054500     DISPLAY "** ERROR COUNT **".
054600     DISPLAY WS-ERROR-COUNT.
054700     DISPLAY "** WARNING COUNT **".
054800     DISPLAY WS-WARNING-COUNT.
054900     DISPLAY "******** NORMAL END OF JOB GAVALID ********".
055000 900-EXIT.
055100     EXIT.
055200*
055300 1000-ABEND-RTN.
055400     WRITE SYSOUT-REC FROM ABEND-REC.
055500     CLOSE SYSOUT.
055600     DISPLAY "*** ABNORMAL END OF JOB-GAVALID ***" UPON CONSOLE.
055700     DIVIDE ZERO-VAL INTO ONE-VAL.
