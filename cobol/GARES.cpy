000100******************************************************************
000200*    RESULT RECORD                                     GARES    *
000300*    -------------                                              *
000400*    ONE ROW WRITTEN TO RESULT-FILE PER MEMBER-CONTEXT READ.    *
000500*    HOLDS THE MATCHED RULE, THE TEMPLATE KEY USED, A           *
000600*    CONFIDENCE GRADE, AND THE FIRST RENDERED LINE OF TEXT.     *
000700*    FIXED LENGTH 285.                                         *
000800******************************************************************
000900 01  GA-RESULT-REC.
001000     05  RES-REQUEST-ID          PIC X(08).
001100     05  RES-MATCHED-RULE-ID     PIC X(20).
001200     05  RES-RULE-NAME           PIC X(30).
001300     05  RES-MESSAGE-REF         PIC X(20).
001400     05  RES-CONFIDENCE          PIC X(06).
001500         88  RES-CONF-HIGH           VALUE "high  ".
001600         88  RES-CONF-MEDIUM         VALUE "medium".
001700         88  RES-CONF-NONE           VALUE "none  ".
001800     05  RES-MESSAGE-TEXT        PIC X(200).
001850     05  FILLER                  PIC X(01).
