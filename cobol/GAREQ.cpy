000100******************************************************************
000200*    FREE-TEXT REQUEST RECORD                          GAREQ      *
000300*    -----------------------                                      *
000400*    ONE ROW PER INCOMING GRIEVANCE/APPEAL QUESTION BEFORE A       *
000500*    MEMBER-CONTEXT HAS BEEN BUILT FOR IT.  GAEXTRCT READS THIS    *
000600*    FILE AND KEYWORD-SCANS REQ-TEXT TO PRODUCE A GA-MEMBER-       *
000700*    CONTEXT ROW (SEE GACTX) FOR THE MAIN ENGINE.                  *
000800******************************************************************
000900 01  GA-REQUEST-REC.
001000     05  REQ-REQUEST-ID          PIC X(08).
001050     05  REQ-REQUEST-ID-NUM REDEFINES REQ-REQUEST-ID
001060                                 PIC 9(08).
001100     05  REQ-TEXT                PIC X(200).
001150     05  FILLER                  PIC X(01).
