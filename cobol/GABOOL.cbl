000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GABOOL.
000400 AUTHOR. R B HALVORSEN.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          APPLIES ONE OF THE RULE-ENGINE'S "BLANK-LIKE" TESTS TO
001400*          A SINGLE FIELD VALUE AND RETURNS Y OR N.  CALLED FROM
001500*          GAEVAL'S 320-APPLY-OPERATOR WHEN THE OPERATOR IS
001600*          IS_EMPTY, IS_EMPTY_OR_FALSE OR EXISTS_WITH_VALUE.
001700*
001800*          THESE THREE TESTS LOOK ALIKE BUT ARE NOT THE SAME -
001900*          EXISTS_WITH_VALUE COUNTS A FLAG OF "N" AS A VALUE,
002000*          THE OTHER TWO DO NOT.  KEEPING ALL THREE IN ONE
002100*          CALLABLE KEEPS THAT DISTINCTION IN ONE PLACE.
002200*
002300******************************************************************
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    01/01/08  RBH  0000  ORIGINAL CODING, AS CLCLBCST (ROOM AND
002800*                         EQUIPMENT COST CALCULATIONS).
003000*    06/15/09  CLH  0309  RETIRED THE BILLING CALCULATIONS AND
003100*                         REPURPOSED THIS MODULE FOR THE G&A
003200*                         INSTRUCTION ENGINE'S BLANK/FALSE/ZERO
003300*                         FIELD TESTS.  RENAMED FROM CLCLBCST.
003400*    06/22/09  CLH  0311  ADDED THE EXISTS_WITH_VALUE TEST - A
003500*                         FLAG OF "N" MUST STILL COUNT AS PRESENT
003600*                         THERE, UNLIKE THE OTHER TWO TESTS.
003700*    03/04/11  PDK  0388  IS_EMPTY_OR_FALSE NOW ALSO RECOGNIZES
003800*                         THE LITERAL TEXT FALSE IN ANY CASE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
004950 77  WS-ALL-ZERO-SW              PIC X(01) VALUE "N".
004960     88  WS-ALL-ZERO                 VALUE "Y".
004970 77  WS-ZERO-COUNT               PIC 9(02) COMP VALUE ZERO.
004980 77  WS-SPACE-COUNT              PIC 9(02) COMP VALUE ZERO.
004990 77  WS-CHAR-TOTAL               PIC 9(02) COMP VALUE ZERO.
005000 01  MISC-FIELDS.
005100     05  WS-TRIMMED-VALUE        PIC X(20).
005150     05  WS-UPPER-VALUE          PIC X(20).
005470     05  FILLER                  PIC X(02).
005500*
005600 LINKAGE SECTION.
005700 01  GA-BOOL-TEST-REC.
005800     05  BOOL-TEST-TYPE          PIC X(01).
005900         88  BOOL-TEST-IS-EMPTY          VALUE "E".
006000         88  BOOL-TEST-IS-EMPTY-OR-FALSE VALUE "F".
006100         88  BOOL-TEST-EXISTS-WITH-VALUE VALUE "X".
006200     05  BOOL-VALUE-IN           PIC X(20).
006250     05  FILLER                  PIC X(01).
006300 01  BOOL-RESULT                 PIC X(01).
006400     88  BOOL-RESULT-TRUE            VALUE "Y".
006500     88  BOOL-RESULT-FALSE           VALUE "N".
006600*
006700 PROCEDURE DIVISION USING GA-BOOL-TEST-REC, BOOL-RESULT.
006800 000-MAINLINE.
006900     MOVE BOOL-VALUE-IN TO WS-TRIMMED-VALUE.
006950     MOVE BOOL-VALUE-IN TO WS-UPPER-VALUE.
006960     INSPECT WS-UPPER-VALUE CONVERTING
006970         "abcdefghijklmnopqrstuvwxyz" TO
006980         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007000     MOVE "N" TO BOOL-RESULT.
007100*
007200     EVALUATE TRUE
007300         WHEN BOOL-TEST-IS-EMPTY
007400             PERFORM 100-CHECK-IS-EMPTY
007500         WHEN BOOL-TEST-IS-EMPTY-OR-FALSE
007600             PERFORM 200-CHECK-IS-EMPTY-OR-FALSE
007700         WHEN BOOL-TEST-EXISTS-WITH-VALUE
007800             PERFORM 300-CHECK-EXISTS-WITH-VALUE
007900         WHEN OTHER
008000             MOVE "N" TO BOOL-RESULT
008100     END-EVALUATE.
008200     GOBACK.
008300*
008400 100-CHECK-IS-EMPTY.
008500*    BLANK, MISSING, THE FLAG N, OR ALL ZEROS.
008600     IF WS-TRIMMED-VALUE = SPACES
008700         OR WS-TRIMMED-VALUE = "N"
008800         MOVE "Y" TO BOOL-RESULT
008900     ELSE
009000         PERFORM 900-CHECK-ALL-ZERO
009100         IF WS-ALL-ZERO
009200             MOVE "Y" TO BOOL-RESULT.
009300 100-EXIT.
009400     EXIT.
009500*
009600 200-CHECK-IS-EMPTY-OR-FALSE.
009700*    BLANK, MISSING, ZERO, THE FLAG N, OR THE TEXT FALSE.
009800     IF WS-TRIMMED-VALUE = SPACES
009900         OR WS-TRIMMED-VALUE = "N"
010000         OR WS-UPPER-VALUE = "FALSE"
010100         MOVE "Y" TO BOOL-RESULT
010200     ELSE
010300         PERFORM 900-CHECK-ALL-ZERO
010400         IF WS-ALL-ZERO
010500             MOVE "Y" TO BOOL-RESULT.
010600 200-EXIT.
010700     EXIT.
010800*
010900 300-CHECK-EXISTS-WITH-VALUE.
011000*    PRESENT AND NON-BLANK - A FLAG OF N STILL COUNTS HERE.
011100     IF WS-TRIMMED-VALUE NOT = SPACES
011200         MOVE "Y" TO BOOL-RESULT.
011300 300-EXIT.
011400     EXIT.
011500*
011600 900-CHECK-ALL-ZERO.
011700     MOVE "Y" TO WS-ALL-ZERO-SW.
011750     MOVE ZERO TO WS-ZERO-COUNT, WS-SPACE-COUNT.
011800     IF WS-TRIMMED-VALUE = SPACES
011900         MOVE "N" TO WS-ALL-ZERO-SW
012000     ELSE
012100         INSPECT WS-TRIMMED-VALUE
012150             TALLYING WS-ZERO-COUNT FOR ALL "0"
012160         INSPECT WS-TRIMMED-VALUE
012170             TALLYING WS-SPACE-COUNT FOR ALL SPACE
012180         IF WS-ZERO-COUNT = ZERO
012190             MOVE "N" TO WS-ALL-ZERO-SW
012200         ELSE
012210             COMPUTE WS-CHAR-TOTAL = WS-ZERO-COUNT + WS-SPACE-COUNT
012220             IF WS-CHAR-TOTAL NOT = LENGTH OF WS-TRIMMED-VALUE
012230                 MOVE "N" TO WS-ALL-ZERO-SW
012240             END-IF
012250         END-IF.
012600 900-EXIT.
012700     EXIT.
