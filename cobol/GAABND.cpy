000100******************************************************************
000200*    ABEND SYSOUT LINE                                 GAABND   *
000300*    -----------------                                          *
000400*    WRITTEN TO THE SYSOUT PRINT FILE JUST BEFORE A FORCED      *
000500*    ABEND.  PARA-NAME IS STAMPED AT THE TOP OF EVERY           *
000600*    PARAGRAPH SO THE DUMP SHOWS WHERE PROCESSING WAS WHEN      *
000700*    THINGS WENT WRONG.  130 BYTES TO MATCH THE SYSOUT FD.      *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                  PIC X(04) VALUE "*** ".
001100     05  PARA-NAME               PIC X(30).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON            PIC X(50).
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL            PIC X(12).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL              PIC X(12).
001800     05  FILLER                  PIC X(16) VALUE SPACES.
001850*
001860******************************************************************
001870*    DIVIDE-BY-ZERO FIELDS FOR THE FORCED ABEND AT THE BOTTOM    *
001880*    OF 1000-ABEND-RTN - A CLEAN STOP RUN DOESN'T SHOW UP ON THE *
001890*    CONSOLE THE WAY A DUMP DOES, SO WE TRIP ONE INTENTIONALLY.  *
001900******************************************************************
001910 01  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
001920 01  ONE-VAL                     PIC 9(01) COMP VALUE 1.
