000100******************************************************************
000200*    RULE RECORD                                       GARULE   *
000300*    -----------                                                *
000400*    ONE ROW PER RULE IN THE RULES-FILE.  THE RULE SET IS DATA, *
000500*    NOT CODE - GAEVAL LOADS EVERY ACTIVE ROW INTO A TABLE AND   *
000600*    SORTS IT ASCENDING BY RUL-PRIORITY BEFORE EVALUATION.       *
000700*    UP TO 5 CONDITION ENTRIES PER RULE; NESTED ALL/ANY BLOCKS   *
000800*    ARE NOT SUPPORTED BELOW THE TOP LEVEL (SEE SPEC).           *
000900******************************************************************
001000 01  GA-RULE-REC.
001100     05  RUL-RULE-ID             PIC X(20).
001200     05  RUL-NAME                PIC X(30).
001300     05  RUL-PRIORITY            PIC 9(03).
001310     05  RUL-PRIORITY-X REDEFINES RUL-PRIORITY
001320                                 PIC X(03).
001400     05  RUL-ACTIVE              PIC X(01).
001500         88  RUL-IS-ACTIVE           VALUE "Y".
001600         88  RUL-IS-INACTIVE         VALUE "N".
001700     05  RUL-CONNECTOR           PIC X(03).
001800         88  RUL-CONN-ALL            VALUE "ALL".
001900         88  RUL-CONN-ANY            VALUE "ANY".
002000     05  RUL-MESSAGE-REF         PIC X(20).
002100     05  RUL-COND-COUNT          PIC 9(02).
002200     05  RUL-CONDITION OCCURS 5 TIMES INDEXED BY RUL-COND-IDX.
002300         10  CND-NEGATE          PIC X(01).
002400             88  CND-NEGATE-YES      VALUE "Y".
002500             88  CND-NEGATE-NO       VALUE "N".
002600         10  CND-SUBJECT         PIC X(01).
002700             88  CND-SUBJ-CONTEXT    VALUE "C".
002800             88  CND-SUBJ-SOURCE     VALUE "S".
002900             88  CND-SUBJ-SRC-FIELD  VALUE "F".
003000         10  CND-SOURCE          PIC X(14).
003100         10  CND-FIELD           PIC X(22).
003200         10  CND-OP              PIC X(16).
003300         10  CND-VAL-COUNT       PIC 9(01).
003400         10  CND-VALUE OCCURS 3 TIMES
003500                       INDEXED BY RUL-VAL-IDX  PIC X(14).
003600     05  FILLER                  PIC X(01).
