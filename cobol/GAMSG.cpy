000100******************************************************************
000200*    MESSAGE TEMPLATE RECORD                           GAMSG    *
000300*    -----------------------                                   *
000400*    ONE ROW PER TEMPLATE IN THE MESSAGES-FILE.  GAEVAL LOADS   *
000500*    THE WHOLE FILE INTO A KEYED TABLE, BINARY-SEARCHABLE ON    *
000600*    MSG-KEY, BEFORE THE FIRST CONTEXT RECORD IS READ.          *
000700*    FIXED LENGTH 221.                                         *
000800******************************************************************
000900 01  GA-MESSAGE-REC.
001000     05  MSG-KEY                 PIC X(20).
001100     05  MSG-TEXT                PIC X(200).
001200     05  FILLER                  PIC X(01).
