000100******************************************************************
000200*    DATA-SOURCE-RESULTS WORKING GROUP                 GADSRC   *
000300*    -----------------------------                              *
000400*    DERIVED PER MEMBER CONTEXT, BEFORE RULE EVALUATION.        *
000500*    NOT A FILE RECORD - HELD IN WORKING-STORAGE, REBUILT       *
000600*    FRESH FOR EACH CONTEXT RECORD BY 200-RESOLVE-DATA-SOURCES. *
000700******************************************************************
000800 01  GA-DATA-SOURCE-RESULTS.
000900     05  DSR-FEHBP-GROUP.
001000         10  DSR-FEHBP-PRESENT       PIC X(01).
001100             88  DSR-FEHBP-IS-PRESENT    VALUE "Y".
001200             88  DSR-FEHBP-NOT-PRESENT   VALUE "N".
001300         10  DSR-FEHBP-ADDR-HDR      PIC X(30).
001400         10  DSR-FEHBP-ADDR-LINE1    PIC X(30).
001500         10  DSR-FEHBP-ADDR-LINE2    PIC X(30).
001600         10  DSR-FEHBP-DEPARTMENT    PIC X(30).
001700     05  DSR-GROUP-DETAILS.
001800         10  DSR-FUNDING-TYPE-CODE   PIC X(01).
001900             88  DSR-FUNDING-IS-ASO      VALUE "A".
002000             88  DSR-FUNDING-IS-INSURED  VALUE "E".
002100     05  DSR-ACCOUNT-TYPE-GROUP.
002200         10  DSR-ACCOUNT-TYPE        PIC X(12).
002300     05  FILLER                      PIC X(04).
